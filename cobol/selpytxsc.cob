000010*>  Select For Py Tax Scenario List File               SELPYTXSC
000020*> 10/02/26 vbc - Created.
000030     select  PY-Tax-Scn-File
000040             assign to "PYTXSC"
000050             organization is line sequential
000060             file status  is PY-Scn-Status.
000070*>
