000010*>****************************************************************
000020*>                                                               *
000030*>        Massachusetts Personal Income Tax Calculation          *
000040*>       Cross-class netting, carryforward & surtax engine       *
000050*>****************************************************************
000060*>
000070 identification          division.
000080*>===============================
000090*>
000100*>**
000110     program-id.         py953.
000120*>**
000130     author.             V B Coen FBCS, FIDM, FIDPM.
000140*>**
000150     installation.       Applewood Computers.
000160*>**
000170     date-written.       11/03/1995.
000180*>**
000190     date-compiled.
000200*>**
000210     security.           Copyright (C) 1995-2026, Vincent Bryan Coen.
000220                         Distributed under the GNU General Public License.
000230                         See the file COPYING for details.
000240*>**
000250     remarks.            Massachusetts state personal income tax.
000260                         Cross-class ST/LT netting, prior-year capital
000270                         loss carryforward, the 4% income surtax and
000280                         the standard-exemption allocation, run ahead
000290                         of US-CALC so the state tax can feed back in
000300                         as a federal itemised deduction.
000310*>**
000320     version.            See Prog-Name In Ws.
000330*>**
000340     called modules.     None.
000350*>**
000360     called by.          py950, py951.
000370*>**
000380     error messages used.
000390*> Program specific:
000400                         PYT11 - PYT12.
000410*>**
000420*> changes:
000430*> 11/03/1995 vbc -        First cut, built on the rate x units
000440                          accumulation loops out of vacprint -
000450                          a tax class accumulating against a rate
000460                          is no different to a vacation class
000470                          accumulating against a pay rate.
000480*> 02/09/1998 vbc -        Added the exemption allocation order
000490                          (ST, then LT, then ordinary) - Revenue
000500                          changed the allocation rule, see memo.
000510*> 14/12/2001 vbc -        Y2K clean-up of the year table search -
000520                          2-digit year compare dropped completely.
000530*> 29/01/2009 vbc -        Migration to Open Cobol/GnuCobol.
000540*> 16/04/2024 vbc -        Copyright notice update superseding all
000550                          previous notices.
000560*> 07/02/2026 vbc - 1.00   Rebuilt for the personal return batch -
000570                          was a vacation/holiday pay accrual
000580                          routine, is now the MA state income
000590                          tax engine (ST/LT netting, surtax,
000600                          exemption allocation).
000610*> 15/02/2026 vbc - 1.01   Offset balance was picking up the wrong
000620                          sign on a current-year net LT loss -
000630                          corrected to use min(0,x), not max.
000632*> 02/04/2026 vbc - 1.02   Main-Para now performs AA020 thru
000634                          AA030-Exit as one range instead of two
000636                          separate performs - netting falls on
000638                          through into the carryforward apply.
000640*>
000650*>*************************************************************************
000660*>
000670*> Copyright Notice.
000680*> ****************
000690*>
000700*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
000710*>
000720*> These files and programs are part of the Applewood Computers Accounting
000730*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000740*>
000750*> This program is now free software; you can redistribute it and/or modify it
000760*> under the terms listed here and of the GNU General Public License as
000770*> published by the Free Software Foundation; version 3 and later as revised
000780*> for PERSONAL USAGE ONLY and that includes for use within a business but
000790*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000800*>
000810*> ACAS is distributed in the hope that it will be useful, but WITHOUT
000820*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000830*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000840*> for more details.
000850*>
000860*>*************************************************************************
000870*>
000880 environment             division.
000890*>===============================
000900*>
000910 configuration           section.
000920 special-names.
000930     class alpha-class is "A" thru "Z".
000940     c01 is top-of-form.
000950*>
000960 data                    division.
000970*>===============================
000980 working-storage section.
000990*>-----------------------
001000*>
001010 77  prog-name               pic x(17) value "py953 (1.02)".
001020*>
001030 copy "wspytxmap.cob".
001040*>
001050 01  WS-Calc-Data.
001060     03  WS-Net-ST               pic s9(11)v99 comp-3.
001070     03  WS-Net-LT               pic s9(11)v99 comp-3.
001080     03  WS-Class-Offset         pic s9(11)v99 comp-3.
001090     03  WS-Cfwd-Remaining       pic s9(11)v99 comp-3.
001100     03  WS-Offset-Balance       pic s9(11)v99 comp-3.
001110     03  WS-Invest-Adjustment    pic s9(11)v99 comp-3.
001120     03  WS-Adj-Invest-Income    pic s9(11)v99 comp-3.
001130     03  WS-New-Cap-Loss-Cfwd    pic s9(11)v99 comp-3.
001140     03  WS-Taxable-ST           pic s9(11)v99 comp-3.
001150     03  WS-Taxable-LT           pic s9(11)v99 comp-3.
001160     03  WS-Adj-Ordinary         pic s9(11)v99 comp-3.
001170     03  WS-AGI                  pic s9(11)v99 comp-3.
001180     03  WS-Surtax-Applied-Sw    pic x             value "N".
001220     03  WS-Exemption-Amt        pic s9(11)v99 comp-3.
001230     03  WS-Exempt-Remaining     pic s9(11)v99 comp-3.
001270*>
001272*> 18/02/26 vbc - Rate-Use and Final-xxx pulled out to their own
001274*>                groups below so AA090 can walk them as a table
001276*>                instead of three near-identical COMPUTE lines,
001278*>                same trick as the old Coh-Q-Taxes/All-Q-Taxes
001280*>                redefine in wspycoh.
001282 01  WS-Rate-Use-Grp.
001284     03  WS-Ordinary-Rate-Use    pic 9v9(5)       comp-3.
001286     03  WS-LT-Rate-Use          pic 9v9(5)       comp-3.
001288     03  WS-ST-Rate-Use          pic 9v9(5)       comp-3.
001290 01  WS-Rate-Use-Tbl redefines WS-Rate-Use-Grp.
001292     03  WS-Rate-Use             pic 9v9(5)       comp-3 occurs 3.
001294*>
001296 01  WS-Final-Classes.
001298     03  WS-Final-Ordinary       pic s9(11)v99 comp-3.
001300     03  WS-Final-LT             pic s9(11)v99 comp-3.
001302     03  WS-Final-ST             pic s9(11)v99 comp-3.
001304 01  WS-Final-Class-Tbl redefines WS-Final-Classes.
001306     03  WS-Final-Class          pic s9(11)v99 comp-3 occurs 3
001308                                  indexed by WS-Cls-Idx.
001310*>
001312 01  WS-Class-Tax-Work.
001314     03  WS-Class-Tax            pic s9(11)v99 comp-3 occurs 3.
001315 01  WS-Class-Tax-Named redefines WS-Class-Tax-Work.
001316     03  WS-Ordinary-Tax-Calc    pic s9(11)v99 comp-3.
001317     03  WS-LT-Tax-Calc          pic s9(11)v99 comp-3.
001318     03  WS-ST-Tax-Calc          pic s9(11)v99 comp-3.
001319*>
001321 01  WS-Temp-Data.
001322     03  WS-Temp-A               pic s9(11)v99 comp-3.
001323     03  WS-Temp-B               pic s9(11)v99 comp-3.
001324     03  WS-Temp-C               pic s9(11)v99 comp-3.
001325*>
001326 01  WS-Subs.
001327     03  WS-Not-Found-Sw         pic x           value "N".
001328         88  Row-Not-Found               value "Y".
001329*>
001336 01  Error-Messages.
001338     03  PYT11       pic x(40) value "PYT11 Unsupported tax year in MA-CALC -".
001340     03  PYT12       pic x(42) value "PYT12 Unsupported filing status in MA-CALC".
001342*>
001410 linkage                 section.
001420*>=======================
001430*>
001440 copy "wspytxmrq.cob" replacing PY-Tax-MA-Request by PY953-Parms.
001450*>
001560 copy "wspytxmar.cob" replacing PY-Tax-MA-Result by PY953-Result.
001570*>
001580 procedure division using PY953-Parms
001590                          PY953-Result.
001600*>==================================
001610*>
001620 Main-Para.
001630     move     "N"  to  Map-Fatal-Flag.
001640     perform  AA005-Load-MA-Tables.
001650     perform  AA010-Validate.
001660     if       Map-Fatal-Flag = "Y"
001670              go to Main-Exit.
001680*>
001690     perform  AA020-Cross-Class-Netting  thru  AA030-Exit.
001710     perform  AA040-Offset-Balance.
001720     perform  AA050-Invest-Income-Adjustment.
001730     perform  AA060-Taxable-Classes.
001740     perform  AA070-Surtax-Check.
001750     perform  AA080-Exemption-Allocation.
001760     perform  AA090-Class-Tax.
001770     perform  AA100-Fill-Result.
001780     go       to Main-Exit.
001790*>
001800*> ---------------------------------------------------------------
001810*> AA005 - compiled MA rate/exemption table.  The rate and
001820*> exemption figures are compiled literals (see wspytxmap.cob
001830*> banner), reloaded fresh on every call.
001840*> ---------------------------------------------------------------
001850 AA005-Load-MA-Tables.
001860     set      Map-Yr-Idx  to  1.
001870     move     2023          to  Map-Tax-Year (1).
001880     move     0.05000       to  Map-Ordinary-Rate (1).
001890     move     0.05000       to  Map-LT-Rate (1).
001900     move     0.08500       to  Map-ST-Rate (1).
001910     move     0.04000       to  Map-Surtax-Rate (1).
001920     move     1000000.00    to  Map-Surtax-Threshold (1).
001930*>
001940     move     2024          to  Map-Tax-Year (2).
001950     move     0.05000       to  Map-Ordinary-Rate (2).
001960     move     0.05000       to  Map-LT-Rate (2).
001970     move     0.08500       to  Map-ST-Rate (2).
001980     move     0.04000       to  Map-Surtax-Rate (2).
001990     move     1053750.00    to  Map-Surtax-Threshold (2).
002000*>
002010     move     2025          to  Map-Tax-Year (3).
002020     move     0.05000       to  Map-Ordinary-Rate (3).
002030     move     0.05000       to  Map-LT-Rate (3).
002040     move     0.08500       to  Map-ST-Rate (3).
002050     move     0.04000       to  Map-Surtax-Rate (3).
002060     move     1083150.00    to  Map-Surtax-Threshold (3).
002070*>
002080     move     "single"                    to  Map-Exempt-Status (1).
002090     move     4400.00                     to  Map-Std-Exemption (1).
002100     move     "married_filing_separately" to  Map-Exempt-Status (2).
002110     move     4400.00                     to  Map-Std-Exemption (2).
002120     move     "married_filing_jointly"    to  Map-Exempt-Status (3).
002130     move     8800.00                     to  Map-Std-Exemption (3).
002140     move     "head_of_household"         to  Map-Exempt-Status (4).
002150     move     6800.00                     to  Map-Std-Exemption (4).
002160 AA005-Exit.   exit.
002170*>
002180*> ---------------------------------------------------------------
002190*> AA010 - locate the year row and the exemption row, or go
002200*> fatal.  Same indexed SEARCH idiom as its federal counterpart.
002210*> ---------------------------------------------------------------
002220 AA010-Validate.
002230     set      Map-Yr-Idx  to  1.
002240     move     "N"  to  WS-Not-Found-Sw.
002250     search   Map-Yr-Entry
002260              at end
002270                   move  "Y"  to  WS-Not-Found-Sw
002280              when  Map-Tax-Year (Map-Yr-Idx) = Map-In-Tax-Year
002290                   continue.
002300     if       Row-Not-Found
002310              move  "Y"              to  Map-Fatal-Flag
002320              string PYT11 delimited by size
002330                     Map-In-Tax-Year  delimited by size
002340                     into Map-Fatal-Msg
002350              go to AA010-Exit.
002360*>
002370     set      Map-Exempt-Idx  to  1.
002380     move     "N"  to  WS-Not-Found-Sw.
002390     search   Map-Exempt-Entry
002400              at end
002410                   move  "Y"  to  WS-Not-Found-Sw
002420              when  Map-Exempt-Status (Map-Exempt-Idx) = Map-In-Filing-Status
002430                   continue.
002440     if       Row-Not-Found
002450              move  "Y"        to  Map-Fatal-Flag
002460              move  PYT12       to  Map-Fatal-Msg.
002470 AA010-Exit.   exit.
002480*>
002490*> ---------------------------------------------------------------
002500*> AA020 thru AA030-Exit - cross-class netting between ST and LT
002502*> gains (rule 1), falling on through into AA030 below to apply
002504*> the prior-year carryforward against whatever is left (rule 2) -
002506*> one range, called once from Main-Para.
002510*> ---------------------------------------------------------------
002520 AA020-Cross-Class-Netting.
002530     move     Map-In-ST-Gain  to  WS-Net-ST.
002540     move     Map-In-LT-Gain  to  WS-Net-LT.
002550*>
002560     if       WS-Net-ST  >  zero  and  WS-Net-LT  <  zero
002570              compute WS-Temp-A = WS-Net-LT * -1
002580              move    WS-Net-ST  to  WS-Temp-B
002590              perform ZZ030-Min-AB
002600              subtract WS-Temp-C  from  WS-Net-ST
002610              add      WS-Temp-C  to    WS-Net-LT
002620     else
002630      if      WS-Net-ST  <  zero  and  WS-Net-LT  >  zero
002640              compute WS-Temp-A = WS-Net-ST * -1
002650              move    WS-Net-LT  to  WS-Temp-B
002660              perform ZZ030-Min-AB
002670              subtract WS-Temp-C  from  WS-Net-LT
002680              add      WS-Temp-C  to    WS-Net-ST.
002690 AA020-Exit.   exit.
002700*>
002710*> ---------------------------------------------------------------
002720*> AA030 - apply the prior-year carryforward, ST first then any
002730*> remainder against LT (rule 2).
002740*> ---------------------------------------------------------------
002750 AA030-Apply-Carryforward.
002760     move     Map-In-Cfwd  to  WS-Cfwd-Remaining.
002770     if       WS-Cfwd-Remaining  not >  zero
002780              go to AA030-Exit.
002790*>
002800     if       WS-Net-ST  >  zero
002810              move    WS-Net-ST          to  WS-Temp-A
002820              move    WS-Cfwd-Remaining  to  WS-Temp-B
002830              perform ZZ030-Min-AB
002840              subtract WS-Temp-C  from  WS-Net-ST
002850              subtract WS-Temp-C  from  WS-Cfwd-Remaining.
002860*>
002870     if       WS-Cfwd-Remaining  >  zero  and  WS-Net-LT  >  zero
002880              move    WS-Net-LT          to  WS-Temp-A
002890              move    WS-Cfwd-Remaining  to  WS-Temp-B
002900              perform ZZ030-Min-AB
002910              subtract WS-Temp-C  from  WS-Net-LT
002920              subtract WS-Temp-C  from  WS-Cfwd-Remaining.
002930 AA030-Exit.   exit.
002940*>
002950*> ---------------------------------------------------------------
002960*> AA040 - offset balance, current-year unused losses add back
002970*> in (rule 3).
002980*> ---------------------------------------------------------------
002990 AA040-Offset-Balance.
003000     move     WS-Net-ST  to  WS-Temp-A.
003010     perform  ZZ020-Min-Zero.
003020     move     WS-Temp-C  to  WS-Temp-A.
003030     move     WS-Net-LT  to  WS-Temp-B.
003040     perform  ZZ020-Min-Zero-B.
003050     compute  WS-Offset-Balance =
003060              WS-Cfwd-Remaining - WS-Temp-A - WS-Temp-C.
003070 AA040-Exit.   exit.
003080*>
003090*> ---------------------------------------------------------------
003100*> AA050 - interest/dividend adjustment against the offset
003110*> balance, capped at $2,000 (rule 4).
003120*> ---------------------------------------------------------------
003130 AA050-Invest-Income-Adjustment.
003140     move     zero  to  WS-Invest-Adjustment.
003150     move     Map-In-Invest-Income  to  WS-Adj-Invest-Income.
003160     if       WS-Offset-Balance  >  zero
003170              move    Map-Max-Invest-Loss-Adj  to  WS-Temp-A
003180              move    WS-Offset-Balance        to  WS-Temp-B
003190              perform ZZ030-Min-AB
003200              move    WS-Temp-C  to  WS-Invest-Adjustment
003210              compute WS-Temp-A = Map-In-Invest-Income - WS-Invest-Adjustment
003220              perform ZZ010-Max-Zero
003230              move    WS-Temp-C  to  WS-Adj-Invest-Income
003240              subtract WS-Invest-Adjustment  from  WS-Offset-Balance.
003250*>
003260     move     WS-Offset-Balance  to  WS-Temp-A.
003270     perform  ZZ010-Max-Zero.
003280     move     WS-Temp-C  to  WS-New-Cap-Loss-Cfwd.
003290 AA050-Exit.   exit.
003300*>
003310*> ---------------------------------------------------------------
003320*> AA060 - the taxable classes and AGI before exemption (rule 5).
003330*> ---------------------------------------------------------------
003340 AA060-Taxable-Classes.
003350     move     WS-Net-ST  to  WS-Temp-A.
003360     perform  ZZ010-Max-Zero.
003370     move     WS-Temp-C  to  WS-Taxable-ST.
003380*>
003390     move     WS-Net-LT  to  WS-Temp-A.
003400     perform  ZZ010-Max-Zero.
003410     move     WS-Temp-C  to  WS-Taxable-LT.
003420*>
003430     compute  WS-Temp-A = Map-In-Ordinary-Income - Map-In-Deductions.
003440     perform  ZZ010-Max-Zero.
003450     move     WS-Temp-C  to  WS-Adj-Ordinary.
003460*>
003470     compute  WS-AGI = WS-Adj-Ordinary + WS-Adj-Invest-Income
003480                       + WS-Taxable-ST + WS-Taxable-LT.
003490 AA060-Exit.   exit.
003500*>
003510*> ---------------------------------------------------------------
003520*> AA070 - does the 4% income surtax apply this year (rule 6).
003530*> ---------------------------------------------------------------
003540 AA070-Surtax-Check.
003550     move     "N"                              to  WS-Surtax-Applied-Sw.
003560     move     Map-Ordinary-Rate (Map-Yr-Idx)    to  WS-Ordinary-Rate-Use.
003570     move     Map-LT-Rate (Map-Yr-Idx)          to  WS-LT-Rate-Use.
003580     move     Map-ST-Rate (Map-Yr-Idx)          to  WS-ST-Rate-Use.
003590*>
003600     if       Map-Surtax-Threshold (Map-Yr-Idx)  >  zero
003610       and    WS-AGI  not <  Map-Surtax-Threshold (Map-Yr-Idx)
003620              move    "Y"  to  WS-Surtax-Applied-Sw
003630              add     Map-Surtax-Rate (Map-Yr-Idx)  to  WS-Ordinary-Rate-Use
003640              add     Map-Surtax-Rate (Map-Yr-Idx)  to  WS-LT-Rate-Use
003650              add     Map-Surtax-Rate (Map-Yr-Idx)  to  WS-ST-Rate-Use.
003660 AA070-Exit.   exit.
003670*>
003680*> ---------------------------------------------------------------
003690*> AA080 - exemption allocation, ST first then LT then the
003700*> combined ordinary/investment figure (rule 7).
003710*> ---------------------------------------------------------------
003720 AA080-Exemption-Allocation.
003730     move     Map-Std-Exemption (Map-Exempt-Idx)  to  WS-Exemption-Amt.
003740*>
003750     if       WS-AGI  not >  WS-Exemption-Amt
003760              move  zero  to  WS-Final-ST  WS-Final-LT  WS-Final-Ordinary
003770              go to AA080-Exit.
003780*>
003790     move     WS-Exemption-Amt  to  WS-Exempt-Remaining.
003800*>
003810     compute  WS-Temp-A = WS-Taxable-ST - WS-Exempt-Remaining.
003820     perform  ZZ010-Max-Zero.
003830     move     WS-Temp-C  to  WS-Final-ST.
003840     compute  WS-Temp-A = WS-Exempt-Remaining - WS-Taxable-ST.
003850     perform  ZZ010-Max-Zero.
003860     move     WS-Temp-C  to  WS-Exempt-Remaining.
003870*>
003880     compute  WS-Temp-A = WS-Taxable-LT - WS-Exempt-Remaining.
003890     perform  ZZ010-Max-Zero.
003900     move     WS-Temp-C  to  WS-Final-LT.
003910     compute  WS-Temp-A = WS-Exempt-Remaining - WS-Taxable-LT.
003920     perform  ZZ010-Max-Zero.
003930     move     WS-Temp-C  to  WS-Exempt-Remaining.
003940*>
003950     compute  WS-Temp-A = WS-Adj-Ordinary + WS-Adj-Invest-Income
003960                          - WS-Exempt-Remaining.
003970     perform  ZZ010-Max-Zero.
003980     move     WS-Temp-C  to  WS-Final-Ordinary.
003990 AA080-Exit.   exit.
004000*>
004010*> ---------------------------------------------------------------
004020*> AA090 - tax each class at its (possibly surtaxed) rate and
004030*> total (rule 8).
004040*> ---------------------------------------------------------------
004050 AA090-Class-Tax.
004052     perform  AA091-Compute-One-Class-Tax
004054              varying WS-Cls-Idx from 1 by 1 until WS-Cls-Idx > 3.
004056     move     WS-Ordinary-Tax-Calc  to  Mar-Ordinary-Tax.
004058     move     WS-LT-Tax-Calc        to  Mar-LTCG-Tax.
004060     move     WS-ST-Tax-Calc        to  Mar-STCG-Tax.
004090     compute  Mar-Total-Tax = Mar-Ordinary-Tax + Mar-LTCG-Tax + Mar-STCG-Tax.
004100 AA090-Exit.   exit.
004102*>
004104*> ---------------------------------------------------------------
004106*> AA091 - one class's tax, walked by index over the
004108*> WS-Final-Class-Tbl/WS-Rate-Use-Tbl redefines above instead of
004110*> three near-identical COMPUTE lines.
004112*> ---------------------------------------------------------------
004114 AA091-Compute-One-Class-Tax.
004116     compute  WS-Class-Tax (WS-Cls-Idx)  rounded =
004118              WS-Final-Class (WS-Cls-Idx) * WS-Rate-Use (WS-Cls-Idx).
004120 AA091-Exit.   exit.
004122*>
004124*> ---------------------------------------------------------------
004130*> AA100 - hand the result record back to the caller.
004140*> ---------------------------------------------------------------
004150 AA100-Fill-Result.
004160     move     Map-In-Tax-Year       to  Mar-Tax-Year.
004170     move     Map-In-Filing-Status  to  Mar-Filing-Status.
004180     move     WS-Final-Ordinary     to  Mar-Taxable-Ordinary.
004190     move     WS-Final-LT           to  Mar-Taxable-LT.
004200     move     WS-Final-ST           to  Mar-Taxable-ST.
004210     compute  Mar-Taxable-Total = WS-Final-Ordinary + WS-Final-LT + WS-Final-ST.
004220     move     WS-Surtax-Applied-Sw  to  Mar-Surtax-Applied.
004230     move     WS-Ordinary-Rate-Use  to  Mar-Ordinary-Rate-Appl.
004240     move     WS-LT-Rate-Use        to  Mar-LT-Rate-Appl.
004250     move     WS-ST-Rate-Use        to  Mar-ST-Rate-Appl.
004260     move     WS-New-Cap-Loss-Cfwd  to  Mar-Capital-Loss-Cfwd.
004270 AA100-Exit.   exit.
004280*>
004290*> ---------------------------------------------------------------
004300*> ZZ010-ZZ030 - shared max/min helpers (no intrinsic FUNCTIONs
004310*> in this shop's code) - operate on WS-Temp-A/B, answer back in
004320*> WS-Temp-C.  ZZ020-Min-Zero-B leaves its answer available as
004330*> WS-Temp-C too but takes its operand from WS-Temp-B, needed
004340*> where AA040 must min-zero two different values in succession.
004350*> ---------------------------------------------------------------
004360 ZZ010-Max-Zero.
004370     if       WS-Temp-A  <  zero
004380              move  zero      to  WS-Temp-C
004390     else
004400              move  WS-Temp-A to  WS-Temp-C.
004410 ZZ010-Exit.   exit.
004420*>
004430 ZZ020-Min-Zero.
004440     if       WS-Temp-A  >  zero
004450              move  zero      to  WS-Temp-C
004460     else
004470              move  WS-Temp-A to  WS-Temp-C.
004480 ZZ020-Exit.   exit.
004490*>
004500 ZZ020-Min-Zero-B.
004510     if       WS-Temp-B  >  zero
004520              move  zero      to  WS-Temp-C
004530     else
004540              move  WS-Temp-B to  WS-Temp-C.
004550 ZZ020B-Exit.  exit.
004560*>
004570 ZZ030-Min-AB.
004580     if       WS-Temp-A  <  WS-Temp-B
004590              move  WS-Temp-A to  WS-Temp-C
004600     else
004610              move  WS-Temp-B to  WS-Temp-C.
004620 ZZ030-Exit.   exit.
004630*>
004640 Main-Exit.   exit program.
004650*>**********  *************
