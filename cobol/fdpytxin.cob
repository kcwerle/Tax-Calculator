000010*>  Fd For Py Tax Current-Year Input File              FDPYTXIN
000020*> 09/02/26 vbc - Created.
000030 fd  PY-Tax-Input-File.
000040 01  PY-Tax-Input-Line          pic x(80).
000050*>
