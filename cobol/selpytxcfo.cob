000010*>  Select For Py Tax Carryforward Output File       SELPYTXCFO
000020*> 09/02/26 vbc - Created.
000030     select  PY-Tax-Cfwd-Out-File
000040             assign to "PYTXCFO"
000050             organization is line sequential
000060             file status  is PY-Cfwdo-Status.
000070*>
