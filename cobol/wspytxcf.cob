000010*>*******************************************             PYTXCF
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     Carryforward File                    *
000050*>     Uses Cff-Tax-Year as key              *
000060*>*******************************************
000070*>  File size 48 bytes.
000080*>
000090*> Four brought-forward amounts only - this is NOT a master file,
000100*> just one record per tax year, read for year N and rewritten
000110*> for year N+1 by PY955.
000120*>
000130*> 04/02/26 vbc - Created, lifted out of the old PY-Accounts-Record
000140*>                shape (Act-No/Act-GL-No/Act-Desc) - 3 fields became
000150*>                4 carryforward amounts, key became the tax year.
000160*> 11/02/26 vbc - Widened amounts to S9(11)V99 after the 2026 AGI
000165*>                review turned up returns the old narrower field
000166*>                would have truncated.
000170*>
000180 01  PY-Tax-Carryforward-Record.
000190     03  Cff-Tax-Year                 pic 9(4).
000200     03  Cff-MA-Capital-Loss-Cfwd      pic s9(11)v99 comp-3.
000210     03  Cff-US-Inv-Int-Cfwd           pic s9(11)v99 comp-3.
000220     03  Cff-US-ST-Loss-Cfwd           pic s9(11)v99 comp-3.
000230     03  Cff-US-LT-Loss-Cfwd           pic s9(11)v99 comp-3.
000240     03  filler                        pic x(10).
000250*>
