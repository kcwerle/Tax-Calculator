000010*>****************************************************************
000020*>                                                               *
000030*>         US Federal Income Tax Calculation Engine               *
000040*>              Ordinary bracket, LTCG stack, NIIT                *
000050*>****************************************************************
000060*>
000070 identification          division.
000080*>===============================
000090*>
000100*>**
000110     program-id.         py954.
000120*>**
000130     author.             V B Coen FBCS, FIDM, FIDPM.
000140*>**
000150     installation.       Applewood Computers.
000160*>**
000170     date-written.       04/02/1994.
000180*>**
000190     date-compiled.
000200*>**
000210     security.           Copyright (C) 1994-2026, Vincent Bryan Coen.
000220                         Distributed under the GNU General Public License.
000230                         See the file COPYING for details.
000240*>**
000250     remarks.            US Federal Income Tax - Annual Personal Return.
000260                         Ordinary bracket tax, LTCG stacking tax & the
000270                         3.8% Net Investment Income surtax.  Brackets,
000280                         deduction tables etc are table driven (see
000290                         wspytxfed.cob) and loaded once at AA005.
000300*>**
000310     version.            See Prog-Name In Ws.
000320*>**
000330     called modules.     None.
000340*>**
000350     called by.          py950, py951.
000360*>**
000370     error messages used.
000380*> Program specific:
000390                         PYT01 - PYT04.
000400*>**
000410*> changes:
000420*> 04/02/1994 vbc -        First cut, ordinary bracket tax only,
000430                          lifted from the maps09 mod-11 check
000440                          digit routine's table SEARCH idiom -
000450                          a cutoff table walked by an index is
000460                          a cutoff table walked by an index
000470                          whether it is a check digit weight or
000480                          a tax bracket.
000490*> 19/03/1997 vbc -        Added LTCG stacking tax.
000500*> 11/04/2001 vbc -        Added NIIT per the 2013 surtax rules
000510                          (retrofitted - this shop runs several
000520                          years of tax code side by side).
000530*> 29/01/2009 vbc -        Migration to Open Cobol/GnuCobol.
000540*> 16/04/2024 vbc -        Copyright notice update superseding all
000550                          previous notices.
000560*> 04/02/2026 vbc - 1.00   Rebuilt for the personal return batch -
000570                          was a payroll FWT withholding estimator,
000580                          is now the full annual return engine -
000590                          capital-loss netting, itemised vs
000600                          standard choice, AGI, NIIT added.
000610*> 15/02/2026 vbc - 1.01   Investment-interest carryforward had
000620                          the claim test backwards, swapped.
000622*> 20/03/2026 vbc - 1.02   LT/ST loss ratio, the three carryforward
000624                          outs and the three tax-calc amounts each
000626                          regrouped behind a table redefine so the
000628                          usual floor/clamp guard can loop them.
000629*> 02/04/2026 vbc - 1.03   ZZ050 was clamping the LT/ST ratio pair
000630                          into 0-100 after AA050 computed them -
000631                          this shop has always carried the signed
000632                          ratio through unclamped into the next-
000633                          year split, so ZZ050 now only zeroes the
000634                          pair through the table before the compute
000635                          runs, same reset habit as ZZ009/AA039.
000637*> 02/04/2026 vbc - 1.04   AA005 now performs AA006 thru AA007-
000638                          Exit as one range instead of two
000639                          separate performs for the 2023
000640                          single/MFJ rows.
000641*>
000642*>*************************************************************************
000650*>
000660*> Copyright Notice.
000670*> ****************
000680*>
000690*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
000700*>
000710*> These files and programs are part of the Applewood Computers Accounting
000720*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000730*>
000740*> This program is now free software; you can redistribute it and/or modify it
000750*> under the terms listed here and of the GNU General Public License as
000760*> published by the Free Software Foundation; version 3 and later as revised
000770*> for PERSONAL USAGE ONLY and that includes for use within a business but
000780*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000790*>
000800*> ACAS is distributed in the hope that it will be useful, but WITHOUT
000810*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830*> for more details.
000840*>
000850*>*************************************************************************
000860*>
000870 environment             division.
000880*>===============================
000890*>
000900 configuration           section.
000910 special-names.
000920     class alpha-class is "A" thru "Z".
000930     c01 is top-of-form.
000940*>
000950 data                    division.
000960*>===============================
000970 working-storage section.
000980*>-----------------------
000990*>
001000 77  prog-name               pic x(17) value "py954 (1.04)".
001010*>
001020 copy "wspytxfed.cob".
001030*>
001040 01  WS-Calc-Data.
001050     03  WS-Adj-LT-Gain          pic s9(11)v99 comp-3.
001060     03  WS-Adj-ST-Gain          pic s9(11)v99 comp-3.
001070     03  WS-Net-LTCG             pic s9(11)v99 comp-3.
001080     03  WS-Ordinary-Income      pic s9(11)v99 comp-3.
001090     03  WS-AGI                  pic s9(11)v99 comp-3.
001100     03  WS-Cap-Loss-Ded         pic s9(11)v99 comp-3.
001110     03  WS-Remaining-Loss       pic s9(11)v99 comp-3.
001122     03  WS-Ratio-Grp.
001124         05  WS-LT-Ratio         pic s9(5)v9(5)  comp-3.
001126         05  WS-ST-Ratio         pic s9(5)v9(5)  comp-3.
001128     03  WS-Ratio-Tbl redefines WS-Ratio-Grp.
001130         05  WS-Ratio-Pct        pic s9(5)v9(5)  comp-3  occurs 2
001132                                  indexed by WS-Ratio-Idx.
001142     03  WS-Salt-Ded             pic s9(11)v99 comp-3.
001170     03  WS-Mortgage-Ded         pic s9(11)v99 comp-3.
001180     03  WS-Mortgage-Balance     pic s9(11)v99 comp-3.
001190     03  WS-Mortgage-Limit       pic s9(11)v99 comp-3.
001200     03  WS-Invest-Int-Ded       pic s9(11)v99 comp-3.
001220     03  WS-Net-Invest-Income    pic s9(11)v99 comp-3.
001230     03  WS-Invest-Int-Claim     pic s9(11)v99 comp-3.
001240     03  WS-Medical-Ded          pic s9(11)v99 comp-3.
001250     03  WS-Medical-Threshold    pic s9(11)v99 comp-3.
001260     03  WS-Itemized-Total       pic s9(11)v99 comp-3.
001270     03  WS-Deduction-Used-Amt   pic s9(11)v99 comp-3.
001280     03  WS-Taxable-Ordinary     pic s9(11)v99 comp-3.
001290     03  WS-Taxable-CapGains     pic s9(11)v99 comp-3.
001300     03  WS-Taxable-Total        pic s9(11)v99 comp-3.
001320     03  WS-Marginal-Rate        pic s9v9(5)   comp-3.
001340     03  WS-Blended-Rate         pic s9v9(5)   comp-3.
001350     03  WS-Running-Level        pic s9(11)v99 comp-3.
001360     03  WS-Bracket-Amt          pic s9(11)v99 comp-3.
001370     03  WS-NIIT-Income          pic s9(11)v99 comp-3.
001390     03  WS-NIIT-Excess          pic s9(11)v99 comp-3.
001392     03  WS-Cfwd-Grp.
001393         05  WS-Out-LT-Cfwd      pic s9(11)v99 comp-3.
001394         05  WS-Out-ST-Cfwd      pic s9(11)v99 comp-3.
001395         05  WS-Out-Inv-Int-Cfwd pic s9(11)v99 comp-3.
001396     03  WS-Cfwd-Tbl redefines WS-Cfwd-Grp.
001397         05  WS-Cfwd-Amt         pic s9(11)v99 comp-3  occurs 3
001398                                  indexed by WS-Cfwd-Idx.
001399*>
001401     03  WS-Tax-Calc-Grp.
001402         05  WS-Ordinary-Tax     pic s9(11)v99 comp-3.
001403         05  WS-LTCG-Tax         pic s9(11)v99 comp-3.
001404         05  WS-NIIT-Tax         pic s9(11)v99 comp-3.
001405     03  WS-Tax-Calc-Tbl redefines WS-Tax-Calc-Grp.
001406         05  WS-Tax-Calc-Amt     pic s9(11)v99 comp-3  occurs 3
001407                                  indexed by WS-Tax-Idx.
001408     03  WS-Total-Tax            pic s9(11)v99 comp-3.
001410*>
001420 01  WS-Temp-Data.
001430     03  WS-Temp-A               pic s9(11)v9(5)  comp-3.
001440     03  WS-Temp-B               pic s9(11)v9(5)  comp-3.
001450     03  WS-Temp-C               pic s9(11)v9(5)  comp-3.
001460*>
001470 01  WS-Subs.
001480     03  WS-Not-Found-Sw         pic x           value "N".
001490         88  Row-Not-Found               value "Y".
001500*>
001510 01  Error-Messages.
001520     03  PYT01       pic x(40) value "PYT01 Unsupported tax year in US-CALC -".
001530     03  PYT02       pic x(42) value "PYT02 Unsupported filing status in US-CALC".
001540*>
001550 linkage                 section.
001560*>=======================
001570*>
001580 copy "wspytxin.cob"    replacing PY-Tax-Input-Record by PY954-Input.
001590*>
001600 copy "wspytxusq.cob" replacing PY-Tax-US-Extra by PY954-Extra.
001670*>
001680 copy "wspytxusr.cob" replacing PY-Tax-US-Result by PY954-Result.
001690*>
001700 procedure division using PY954-Input
001710                          PY954-Extra
001720                          PY954-Result.
001730*>==================================
001740*>
001750 Main-Para.
001760     move     "N"  to  Us-Fatal-Flag.
001770     perform  AA005-Load-Fed-Tables.
001780     perform  AA010-Validate.
001790     if       Us-Fatal-Flag = "Y"
001800              go to Main-Exit.
001810*>
001820     perform  AA020-Net-Carryforward.
001830     perform  AA030-Ordinary-Income.
001840     perform  AA050-Agi-And-Carryforward.
001850     perform  AA060-Salt-Deduction.
001860     perform  AA070-Mortgage-Interest.
001870     perform  AA080-Investment-Interest.
001880     perform  AA090-Medical-Deduction.
001890     perform  AA100-Itemize-Or-Standard.
001900     perform  AA110-Taxable-Split.
001910     perform  AA120-Ordinary-Bracket-Tax.
001920     perform  AA130-Ltcg-Stacking-Tax.
001930     perform  AA140-Niit.
001940     perform  AA150-Totals-And-Rates.
001950     perform  AA160-Fill-Result.
001960     go       to Main-Exit.
001970*>
001980*> ---------------------------------------------------------------
001990*> AA005 - build the compiled federal bracket table.  Three years
002000*> worth of literals, loaded fresh on every call - a batch run is
002010*> one call, so there is no point persisting it across calls.
002020*> ---------------------------------------------------------------
002030 AA005-Load-Fed-Tables.
002040     set      Fed-Yr-Idx  to  1.
002050     move     2023               to  Fed-Tax-Year (1).
002060     move     0.03800            to  Fed-Niit-Rate (1).
002070     perform  AA006-Load-2023-Single  thru  AA007-Exit.
002090*>
002100     move     2024               to  Fed-Tax-Year (2).
002110     move     0.03800            to  Fed-Niit-Rate (2).
002120     perform  AA008-Load-2024-Single.
002130     perform  AA009-Load-2024-MFJ.
002140*>
002150     move     2025               to  Fed-Tax-Year (3).
002160     move     0.03800            to  Fed-Niit-Rate (3).
002170     perform  AA011-Load-2025-Single.
002180     perform  AA012-Load-2025-MFJ.
002190*>
002200 AA005-Exit.   exit.
002210*>
002212*> AA006 thru AA007-Exit - the 2023 single bracket row, falling
002214*> on through into AA007 below for the 2023 MFJ row right after
002216*> it - one range, called once from AA005.
002218*>
002220 AA006-Load-2023-Single.
002230     move     "single"               to Fed-Status-Code (1,1).
002240     move     13850.00               to Fed-Std-Deduction (1,1).
002250     move     10000.00               to Fed-Salt-Cap (1,1).
002260     move     200000.00              to Fed-Niit-Threshold (1,1).
002270     move     0          to Fed-Ord-Min (1,1,1)   move 11000.00     to Fed-Ord-Max (1,1,1)   move 0.10000 to Fed-Ord-Rate (1,1,1).
002280     move     11000.00   to Fed-Ord-Min (1,1,2)   move 44725.00     to Fed-Ord-Max (1,1,2)   move 0.12000 to Fed-Ord-Rate (1,1,2).
002290     move     44725.00   to Fed-Ord-Min (1,1,3)   move 95375.00     to Fed-Ord-Max (1,1,3)   move 0.22000 to Fed-Ord-Rate (1,1,3).
002300     move     95375.00   to Fed-Ord-Min (1,1,4)   move 182100.00    to Fed-Ord-Max (1,1,4)   move 0.24000 to Fed-Ord-Rate (1,1,4).
002310     move     182100.00  to Fed-Ord-Min (1,1,5)   move 231250.00    to Fed-Ord-Max (1,1,5)   move 0.32000 to Fed-Ord-Rate (1,1,5).
002320     move     231250.00  to Fed-Ord-Min (1,1,6)   move 578125.00    to Fed-Ord-Max (1,1,6)   move 0.35000 to Fed-Ord-Rate (1,1,6).
002330     move     578125.00  to Fed-Ord-Min (1,1,7)   move Fed-Open-Top to Fed-Ord-Max (1,1,7)   move 0.37000 to Fed-Ord-Rate (1,1,7).
002340     move     0          to Fed-Ltcg-Min (1,1,1)  move 44625.00     to Fed-Ltcg-Max (1,1,1)  move 0.00000 to Fed-Ltcg-Rate (1,1,1).
002350     move     44625.00   to Fed-Ltcg-Min (1,1,2)  move 492300.00    to Fed-Ltcg-Max (1,1,2)  move 0.15000 to Fed-Ltcg-Rate (1,1,2).
002360     move     492300.00  to Fed-Ltcg-Min (1,1,3)  move Fed-Open-Top to Fed-Ltcg-Max (1,1,3)  move 0.20000 to Fed-Ltcg-Rate (1,1,3).
002370 AA006-Exit.   exit.
002380*>
002390 AA007-Load-2023-MFJ.
002400     move     "married_filing_jointly" to Fed-Status-Code (1,2).
002410     move     27700.00               to Fed-Std-Deduction (1,2).
002420     move     10000.00               to Fed-Salt-Cap (1,2).
002430     move     250000.00              to Fed-Niit-Threshold (1,2).
002440     move     0          to Fed-Ord-Min (1,2,1)   move 22000.00     to Fed-Ord-Max (1,2,1)   move 0.10000 to Fed-Ord-Rate (1,2,1).
002450     move     22000.00   to Fed-Ord-Min (1,2,2)   move 89450.00     to Fed-Ord-Max (1,2,2)   move 0.12000 to Fed-Ord-Rate (1,2,2).
002460     move     89450.00   to Fed-Ord-Min (1,2,3)   move 190750.00    to Fed-Ord-Max (1,2,3)   move 0.22000 to Fed-Ord-Rate (1,2,3).
002470     move     190750.00  to Fed-Ord-Min (1,2,4)   move 364200.00    to Fed-Ord-Max (1,2,4)   move 0.24000 to Fed-Ord-Rate (1,2,4).
002480     move     364200.00  to Fed-Ord-Min (1,2,5)   move 462500.00    to Fed-Ord-Max (1,2,5)   move 0.32000 to Fed-Ord-Rate (1,2,5).
002490     move     462500.00  to Fed-Ord-Min (1,2,6)   move 693750.00    to Fed-Ord-Max (1,2,6)   move 0.35000 to Fed-Ord-Rate (1,2,6).
002500     move     693750.00  to Fed-Ord-Min (1,2,7)   move Fed-Open-Top to Fed-Ord-Max (1,2,7)   move 0.37000 to Fed-Ord-Rate (1,2,7).
002510     move     0          to Fed-Ltcg-Min (1,2,1)  move 89250.00     to Fed-Ltcg-Max (1,2,1)  move 0.00000 to Fed-Ltcg-Rate (1,2,1).
002520     move     89250.00   to Fed-Ltcg-Min (1,2,2)  move 553850.00    to Fed-Ltcg-Max (1,2,2)  move 0.15000 to Fed-Ltcg-Rate (1,2,2).
002530     move     553850.00  to Fed-Ltcg-Min (1,2,3)  move Fed-Open-Top to Fed-Ltcg-Max (1,2,3)  move 0.20000 to Fed-Ltcg-Rate (1,2,3).
002540 AA007-Exit.   exit.
002550*>
002560 AA008-Load-2024-Single.
002570     move     "single"               to Fed-Status-Code (2,1).
002580     move     14600.00               to Fed-Std-Deduction (2,1).
002590     move     10000.00               to Fed-Salt-Cap (2,1).
002600     move     200000.00              to Fed-Niit-Threshold (2,1).
002610     move     0          to Fed-Ord-Min (2,1,1)   move 11600.00     to Fed-Ord-Max (2,1,1)   move 0.10000 to Fed-Ord-Rate (2,1,1).
002620     move     11600.00   to Fed-Ord-Min (2,1,2)   move 47150.00     to Fed-Ord-Max (2,1,2)   move 0.12000 to Fed-Ord-Rate (2,1,2).
002630     move     47150.00   to Fed-Ord-Min (2,1,3)   move 100525.00    to Fed-Ord-Max (2,1,3)   move 0.22000 to Fed-Ord-Rate (2,1,3).
002640     move     100525.00  to Fed-Ord-Min (2,1,4)   move 191950.00    to Fed-Ord-Max (2,1,4)   move 0.24000 to Fed-Ord-Rate (2,1,4).
002650     move     191950.00  to Fed-Ord-Min (2,1,5)   move 243725.00    to Fed-Ord-Max (2,1,5)   move 0.32000 to Fed-Ord-Rate (2,1,5).
002660     move     243725.00  to Fed-Ord-Min (2,1,6)   move 609350.00    to Fed-Ord-Max (2,1,6)   move 0.35000 to Fed-Ord-Rate (2,1,6).
002670     move     609350.00  to Fed-Ord-Min (2,1,7)   move Fed-Open-Top to Fed-Ord-Max (2,1,7)   move 0.37000 to Fed-Ord-Rate (2,1,7).
002680     move     0          to Fed-Ltcg-Min (2,1,1)  move 47025.00     to Fed-Ltcg-Max (2,1,1)  move 0.00000 to Fed-Ltcg-Rate (2,1,1).
002690     move     47025.00   to Fed-Ltcg-Min (2,1,2)  move 518900.00    to Fed-Ltcg-Max (2,1,2)  move 0.15000 to Fed-Ltcg-Rate (2,1,2).
002700     move     518900.00  to Fed-Ltcg-Min (2,1,3)  move Fed-Open-Top to Fed-Ltcg-Max (2,1,3)  move 0.20000 to Fed-Ltcg-Rate (2,1,3).
002710 AA008-Exit.   exit.
002720*>
002730 AA009-Load-2024-MFJ.
002740     move     "married_filing_jointly" to Fed-Status-Code (2,2).
002750     move     29200.00               to Fed-Std-Deduction (2,2).
002760     move     10000.00               to Fed-Salt-Cap (2,2).
002770     move     250000.00              to Fed-Niit-Threshold (2,2).
002780     move     0          to Fed-Ord-Min (2,2,1)   move 23200.00     to Fed-Ord-Max (2,2,1)   move 0.10000 to Fed-Ord-Rate (2,2,1).
002790     move     23200.00   to Fed-Ord-Min (2,2,2)   move 94300.00     to Fed-Ord-Max (2,2,2)   move 0.12000 to Fed-Ord-Rate (2,2,2).
002800     move     94300.00   to Fed-Ord-Min (2,2,3)   move 201050.00    to Fed-Ord-Max (2,2,3)   move 0.22000 to Fed-Ord-Rate (2,2,3).
002810     move     201050.00  to Fed-Ord-Min (2,2,4)   move 383900.00    to Fed-Ord-Max (2,2,4)   move 0.24000 to Fed-Ord-Rate (2,2,4).
002820     move     383900.00  to Fed-Ord-Min (2,2,5)   move 487450.00    to Fed-Ord-Max (2,2,5)   move 0.32000 to Fed-Ord-Rate (2,2,5).
002830     move     487450.00  to Fed-Ord-Min (2,2,6)   move 731200.00    to Fed-Ord-Max (2,2,6)   move 0.35000 to Fed-Ord-Rate (2,2,6).
002840     move     731200.00  to Fed-Ord-Min (2,2,7)   move Fed-Open-Top to Fed-Ord-Max (2,2,7)   move 0.37000 to Fed-Ord-Rate (2,2,7).
002850     move     0          to Fed-Ltcg-Min (2,2,1)  move 94050.00     to Fed-Ltcg-Max (2,2,1)  move 0.00000 to Fed-Ltcg-Rate (2,2,1).
002860     move     94050.00   to Fed-Ltcg-Min (2,2,2)  move 583750.00    to Fed-Ltcg-Max (2,2,2)  move 0.15000 to Fed-Ltcg-Rate (2,2,2).
002870     move     583750.00  to Fed-Ltcg-Min (2,2,3)  move Fed-Open-Top to Fed-Ltcg-Max (2,2,3)  move 0.20000 to Fed-Ltcg-Rate (2,2,3).
002880 AA009-Exit.   exit.
002890*>
002900 AA011-Load-2025-Single.
002910     move     "single"               to Fed-Status-Code (3,1).
002920     move     15000.00               to Fed-Std-Deduction (3,1).
002930     move     10000.00               to Fed-Salt-Cap (3,1).
002940     move     200000.00              to Fed-Niit-Threshold (3,1).
002950     move     0          to Fed-Ord-Min (3,1,1)   move 11925.00     to Fed-Ord-Max (3,1,1)   move 0.10000 to Fed-Ord-Rate (3,1,1).
002960     move     11925.00   to Fed-Ord-Min (3,1,2)   move 48475.00     to Fed-Ord-Max (3,1,2)   move 0.12000 to Fed-Ord-Rate (3,1,2).
002970     move     48475.00   to Fed-Ord-Min (3,1,3)   move 103350.00    to Fed-Ord-Max (3,1,3)   move 0.22000 to Fed-Ord-Rate (3,1,3).
002980     move     103350.00  to Fed-Ord-Min (3,1,4)   move 197300.00    to Fed-Ord-Max (3,1,4)   move 0.24000 to Fed-Ord-Rate (3,1,4).
002990     move     197300.00  to Fed-Ord-Min (3,1,5)   move 250525.00    to Fed-Ord-Max (3,1,5)   move 0.32000 to Fed-Ord-Rate (3,1,5).
003000     move     250525.00  to Fed-Ord-Min (3,1,6)   move 626350.00    to Fed-Ord-Max (3,1,6)   move 0.35000 to Fed-Ord-Rate (3,1,6).
003010     move     626350.00  to Fed-Ord-Min (3,1,7)   move Fed-Open-Top to Fed-Ord-Max (3,1,7)   move 0.37000 to Fed-Ord-Rate (3,1,7).
003020     move     0          to Fed-Ltcg-Min (3,1,1)  move 48350.00     to Fed-Ltcg-Max (3,1,1)  move 0.00000 to Fed-Ltcg-Rate (3,1,1).
003030     move     48350.00   to Fed-Ltcg-Min (3,1,2)  move 533400.00    to Fed-Ltcg-Max (3,1,2)  move 0.15000 to Fed-Ltcg-Rate (3,1,2).
003040     move     533400.00  to Fed-Ltcg-Min (3,1,3)  move Fed-Open-Top to Fed-Ltcg-Max (3,1,3)  move 0.20000 to Fed-Ltcg-Rate (3,1,3).
003050 AA011-Exit.   exit.
003060*>
003070 AA012-Load-2025-MFJ.
003080     move     "married_filing_jointly" to Fed-Status-Code (3,2).
003090     move     30000.00               to Fed-Std-Deduction (3,2).
003100     move     10000.00               to Fed-Salt-Cap (3,2).
003110     move     250000.00              to Fed-Niit-Threshold (3,2).
003120     move     0          to Fed-Ord-Min (3,2,1)   move 23850.00     to Fed-Ord-Max (3,2,1)   move 0.10000 to Fed-Ord-Rate (3,2,1).
003130     move     23850.00   to Fed-Ord-Min (3,2,2)   move 96950.00     to Fed-Ord-Max (3,2,2)   move 0.12000 to Fed-Ord-Rate (3,2,2).
003140     move     96950.00   to Fed-Ord-Min (3,2,3)   move 206700.00    to Fed-Ord-Max (3,2,3)   move 0.22000 to Fed-Ord-Rate (3,2,3).
003150     move     206700.00  to Fed-Ord-Min (3,2,4)   move 394600.00    to Fed-Ord-Max (3,2,4)   move 0.24000 to Fed-Ord-Rate (3,2,4).
003160     move     394600.00  to Fed-Ord-Min (3,2,5)   move 501050.00    to Fed-Ord-Max (3,2,5)   move 0.32000 to Fed-Ord-Rate (3,2,5).
003170     move     501050.00  to Fed-Ord-Min (3,2,6)   move 751600.00    to Fed-Ord-Max (3,2,6)   move 0.35000 to Fed-Ord-Rate (3,2,6).
003180     move     751600.00  to Fed-Ord-Min (3,2,7)   move Fed-Open-Top to Fed-Ord-Max (3,2,7)   move 0.37000 to Fed-Ord-Rate (3,2,7).
003190     move     0          to Fed-Ltcg-Min (3,2,1)  move 96700.00     to Fed-Ltcg-Max (3,2,1)  move 0.00000 to Fed-Ltcg-Rate (3,2,1).
003200     move     96700.00   to Fed-Ltcg-Min (3,2,2)  move 600050.00    to Fed-Ltcg-Max (3,2,2)  move 0.15000 to Fed-Ltcg-Rate (3,2,2).
003210     move     600050.00  to Fed-Ltcg-Min (3,2,3)  move Fed-Open-Top to Fed-Ltcg-Max (3,2,3)  move 0.20000 to Fed-Ltcg-Rate (3,2,3).
003220 AA012-Exit.   exit.
003230*>
003240*> ---------------------------------------------------------------
003250*> AA010 - locate the year/status row, or go fatal.  Mirrors
003260*> maps09's "SEARCH Ar1 at end ... when Ar1 (Q) = ..." shape.
003270*> ---------------------------------------------------------------
003280 AA010-Validate.
003290     set      Fed-Yr-Idx  to  1.
003300     move     "N"  to  WS-Not-Found-Sw.
003310     search   Fed-Yr-Entry
003320              at end
003330                   move  "Y"  to  WS-Not-Found-Sw
003340              when  Fed-Tax-Year (Fed-Yr-Idx) = Tin-Tax-Year
003350                   continue.
003360     if       Row-Not-Found
003370              move  "Y"              to  Us-Fatal-Flag
003380              string PYT01 delimited by size
003390                     Tin-Tax-Year     delimited by size
003400                     into Us-Fatal-Msg
003410              go to AA010-Exit.
003420*>
003430     set      Fed-Stat-Idx  to  1.
003440     move     "N"  to  WS-Not-Found-Sw.
003450     search   Fed-Stat-Entry (Fed-Yr-Idx)
003460              at end
003470                   move  "Y"  to  WS-Not-Found-Sw
003480              when  Fed-Status-Code (Fed-Yr-Idx, Fed-Stat-Idx) = Tin-Filing-Status
003490                   continue.
003500     if       Row-Not-Found
003510              move  "Y"        to  Us-Fatal-Flag
003520              move  PYT02       to  Us-Fatal-Msg.
003530 AA010-Exit.   exit.
003540*>
003550*> ---------------------------------------------------------------
003560*> AA020 - capital-loss netting with carryforwards (rule 2).
003570*> ---------------------------------------------------------------
003580 AA020-Net-Carryforward.
003590     compute  WS-Adj-LT-Gain  = Tin-CG-Long-Term  - Us-In-LT-Loss-Cfwd.
003600     compute  WS-Adj-ST-Gain  = Tin-CG-Short-Term - Us-In-ST-Loss-Cfwd.
003610*>
003620     move     WS-Adj-ST-Gain  to  WS-Temp-A.
003630     perform  ZZ020-Min-Zero.
003640     compute  WS-Net-LTCG  = WS-Adj-LT-Gain + WS-Temp-C.
003650 AA020-Exit.   exit.
003660*>
003670*> ---------------------------------------------------------------
003680*> AA030 - ordinary income, the figure reported as gross ordinary
003690*> income (rules 1 & 3 collapse to this one computation).
003700*> ---------------------------------------------------------------
003710 AA030-Ordinary-Income.
003720     move     WS-Adj-ST-Gain  to  WS-Temp-A.
003730     perform  ZZ010-Max-Zero.
003740     compute  WS-Ordinary-Income =
003750              Tin-Income-Wages + Tin-Income-Int + Tin-Income-Div
003760              + Tin-Income-Inv-Other + Tin-Income-Other + WS-Temp-C.
003770 AA030-Exit.   exit.
003780*>
003790*> ---------------------------------------------------------------
003800*> AA050 - AGI and the new-year loss carryforward split (rule 4).
003810*> The LT/ST ratio formula below is carried over exactly as this
003820*> shop has always run it, sign and all - do NOT "fix" it, a
003830*> negative LT ratio is the correct answer when Net-LTCG is
003835*> negative and the split below depends on seeing that sign.
003840*> ---------------------------------------------------------------
003850 AA050-Agi-And-Carryforward.
003860     move     zero  to  WS-Out-LT-Cfwd  WS-Out-ST-Cfwd.
003870     if       WS-Net-LTCG  not <  zero
003880              compute WS-AGI = WS-Ordinary-Income + WS-Net-LTCG
003890              go to AA050-Exit.
003900*>
003910     compute  WS-Temp-A  =  WS-Net-LTCG * -1.
003920     move     3000.00  to  WS-Temp-B.
003930     perform  ZZ040-Min-AB.
003940     move     WS-Temp-C  to  WS-Cap-Loss-Ded.
003950     compute  WS-AGI  =  WS-Ordinary-Income - WS-Cap-Loss-Ded.
003960     compute  WS-Remaining-Loss  =  WS-Temp-A - WS-Cap-Loss-Ded.
003970*>
003972     perform  ZZ050-Init-Ratio-Pct
003974              varying WS-Ratio-Idx from 1 by 1
003976              until   WS-Ratio-Idx > 2.
003990     if       WS-Adj-LT-Gain  <  zero
004000              compute WS-LT-Ratio rounded =
004010                      ( WS-Adj-LT-Gain * -1 )  /  WS-Net-LTCG.
004020     if       WS-Adj-ST-Gain  <  zero
004030              compute WS-ST-Ratio rounded = 100 - WS-LT-Ratio.
004040*>
004050     compute  WS-Out-LT-Cfwd  rounded =
004060              WS-Remaining-Loss * WS-LT-Ratio / 100.
004070     compute  WS-Out-ST-Cfwd  rounded =
004080              WS-Remaining-Loss * WS-ST-Ratio / 100.
004090 AA050-Exit.   exit.
004100*>
004110*> ---------------------------------------------------------------
004120*> AA060 - SALT deduction (rule 5, first bullet).
004130*> ---------------------------------------------------------------
004140 AA060-Salt-Deduction.
004150     compute  WS-Temp-A  =  Tin-Deduct-Prop-Tax + Us-State-Tax-Ded.
004160     move     Fed-Salt-Cap (Fed-Yr-Idx, Fed-Stat-Idx)  to  WS-Temp-B.
004170     perform  ZZ030-Min-AB.
004180     move     WS-Temp-C  to  WS-Salt-Ded.
004190 AA060-Exit.   exit.
004200*>
004210*> ---------------------------------------------------------------
004220*> AA070 - mortgage interest deduction (rule 5, second bullet).
004230*> ---------------------------------------------------------------
004240 AA070-Mortgage-Interest.
004250     move     zero  to  WS-Mortgage-Ded.
004260     if       Tin-Mortgage-Int  not >  zero
004270              go to AA070-Exit.
004280*>
004290     if       Tin-Mortgage-Rate  >  zero
004300              compute WS-Mortgage-Balance =
004310                      Tin-Mortgage-Int / Tin-Mortgage-Rate
004320     else
004330              move    zero  to  WS-Mortgage-Balance.
004340*>
004350     if       Tin-Mortgage-Orig-Yr  >=  2018
004360       or    (Tin-Mortgage-Orig-Yr  =   2017
004370        and   WS-Mortgage-Balance   >   zero)
004380              if   Tin-Filing-Status = "married_filing_separately"
004390                   move  375000.00  to  WS-Mortgage-Limit
004400              else
004410                   move  750000.00  to  WS-Mortgage-Limit
004420     else
004430              if   Tin-Filing-Status = "married_filing_separately"
004440                   move  500000.00   to  WS-Mortgage-Limit
004450              else
004460                   move  1000000.00  to  WS-Mortgage-Limit.
004470*>
004480     if       WS-Mortgage-Balance  not >  WS-Mortgage-Limit
004490              move    Tin-Mortgage-Int  to  WS-Mortgage-Ded
004500     else
004510              compute WS-Mortgage-Ded  rounded =
004520                      Tin-Mortgage-Int * (WS-Mortgage-Limit / WS-Mortgage-Balance).
004530 AA070-Exit.   exit.
004540*>
004550*> ---------------------------------------------------------------
004560*> AA080 - investment (margin) interest deduction (rule 5, 3rd).
004570*> ---------------------------------------------------------------
004580 AA080-Investment-Interest.
004590     if       Tin-Deduct-Margin-Int  not >  zero
004600       and    Us-In-Inv-Int-Cfwd     not >  zero
004610              move    zero  to  WS-Invest-Int-Ded  WS-Out-Inv-Int-Cfwd
004620              go to AA080-Exit.
004630*>
004640     move     WS-Adj-ST-Gain  to  WS-Temp-A.
004650     perform  ZZ010-Max-Zero.
004660     compute  WS-Net-Invest-Income =
004670              Tin-Income-Int + (Tin-Income-Div - Tin-Div-Qualified)
004680              + Tin-Income-Inv-Other + WS-Temp-C.
004690     compute  WS-Invest-Int-Claim =
004700              Tin-Deduct-Margin-Int + Us-In-Inv-Int-Cfwd.
004710*>
004720     if       WS-Net-Invest-Income  not <  WS-Invest-Int-Claim
004730              move    WS-Invest-Int-Claim  to  WS-Invest-Int-Ded
004740              move    zero                 to  WS-Out-Inv-Int-Cfwd
004750     else
004760              move    WS-Net-Invest-Income  to  WS-Invest-Int-Ded
004770              compute WS-Out-Inv-Int-Cfwd =
004780                      WS-Invest-Int-Claim - WS-Net-Invest-Income.
004790 AA080-Exit.   exit.
004800*>
004810*> ---------------------------------------------------------------
004820*> AA090 - medical expense deduction (rule 5, 4th bullet).
004830*> ---------------------------------------------------------------
004840 AA090-Medical-Deduction.
004850     if       Tin-Deduct-Medical  not >  zero
004860              move  zero  to  WS-Medical-Ded
004870              go to AA090-Exit.
004880*>
004890     compute  WS-Medical-Threshold rounded = WS-AGI * 0.075.
004900     compute  WS-Temp-A = Tin-Deduct-Medical - WS-Medical-Threshold.
004910     perform  ZZ010-Max-Zero.
004920     move     WS-Temp-C  to  WS-Medical-Ded.
004930 AA090-Exit.   exit.
004940*>
004950*> ---------------------------------------------------------------
004960*> AA100 - itemize or take the standard deduction (rule 5, tail).
004970*> ---------------------------------------------------------------
004980 AA100-Itemize-Or-Standard.
004990     compute  WS-Itemized-Total =
005000              WS-Salt-Ded + WS-Mortgage-Ded + WS-Invest-Int-Ded
005010              + WS-Medical-Ded + Tin-Deduct-Charity.
005020*>
005030     if       WS-Itemized-Total  >  Fed-Std-Deduction (Fed-Yr-Idx, Fed-Stat-Idx)
005040              move  WS-Itemized-Total to WS-Deduction-Used-Amt
005050              move  "itemized"        to Usr-Deduct-Used
005060     else
005070              move  Fed-Std-Deduction (Fed-Yr-Idx, Fed-Stat-Idx)
005080                                       to WS-Deduction-Used-Amt
005090              move  "standard"        to Usr-Deduct-Used.
005100 AA100-Exit.   exit.
005110*>
005120*> ---------------------------------------------------------------
005130*> AA110 - taxable-ordinary / taxable-LTCG split (rule 6).
005140*> ---------------------------------------------------------------
005150 AA110-Taxable-Split.
005160     compute  WS-Temp-A =
005170              WS-Ordinary-Income - WS-Deduction-Used-Amt - Tin-Div-Qualified.
005180     perform  ZZ010-Max-Zero.
005190     move     WS-Temp-C  to  WS-Taxable-Ordinary.
005200*>
005210     move     WS-Net-LTCG  to  WS-Temp-A.
005220     perform  ZZ010-Max-Zero.
005230     compute  WS-Taxable-CapGains = WS-Temp-C + Tin-Div-Qualified.
005240*>
005250     compute  WS-Taxable-Total = WS-Taxable-Ordinary + WS-Taxable-CapGains.
005260 AA110-Exit.   exit.
005270*>
005280*> ---------------------------------------------------------------
005290*> AA120 - progressive ordinary bracket tax (rule 7), walked the
005300*> same way maps09 walked its check-digit weight table.
005310*> ---------------------------------------------------------------
005320 AA120-Ordinary-Bracket-Tax.
005330     move     zero  to  WS-Ordinary-Tax  WS-Marginal-Rate.
005340     if       WS-Taxable-Ordinary  not >  zero
005350              go to AA120-Exit.
005360*>
005370     perform  AA121-Ord-Bracket-Loop
005380              varying Fed-Ord-Idx from 1 by 1
005390              until   Fed-Ord-Idx > 7
005400                 or   Fed-Ord-Min (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ord-Idx)
005410                      not <  WS-Taxable-Ordinary.
005420     go       to AA120-Exit.
005430*>
005440 AA121-Ord-Bracket-Loop.
005450     if       WS-Taxable-Ordinary  >
005460              Fed-Ord-Max (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ord-Idx)
005470              compute WS-Temp-A =
005480                      Fed-Ord-Max (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ord-Idx)
005490                      - Fed-Ord-Min (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ord-Idx)
005500     else
005510              compute WS-Temp-A =
005520                      WS-Taxable-Ordinary
005530                      - Fed-Ord-Min (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ord-Idx).
005540*>
005550     compute  WS-Ordinary-Tax rounded = WS-Ordinary-Tax +
005560              WS-Temp-A * Fed-Ord-Rate (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ord-Idx).
005570     move     Fed-Ord-Rate (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ord-Idx)
005580                               to  WS-Marginal-Rate.
005590 AA121-Exit.   exit.
005600*>
005610*> ---------------------------------------------------------------
005620*> AA130 - LTCG stacking tax (rule 8) - ordinary income fills the
005630*> LTCG brackets from the bottom, gains are taxed on top.
005640*> ---------------------------------------------------------------
005650 AA130-Ltcg-Stacking-Tax.
005660     move     zero  to  WS-LTCG-Tax.
005670     move     WS-Taxable-Ordinary  to  WS-Running-Level.
005680*>
005690     perform  AA131-Ltcg-Bracket-Loop
005700              varying Fed-Ltcg-Idx from 1 by 1
005710              until   Fed-Ltcg-Idx > 3.
005720*>
005730     if       WS-Taxable-CapGains  >  zero
005740              compute WS-Blended-Rate rounded =
005750                      WS-LTCG-Tax / WS-Taxable-CapGains
005760     else
005770              move  zero  to  WS-Blended-Rate.
005780 AA130-Exit.   exit.
005790*>
005800 AA131-Ltcg-Bracket-Loop.
005810     move     Fed-Ltcg-Max (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ltcg-Idx)
005820                                  to  WS-Temp-B.
005830     if       WS-Taxable-Total  <  WS-Temp-B
005840              move  WS-Taxable-Total  to  WS-Temp-B.
005850*>
005860     move     Fed-Ltcg-Min (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ltcg-Idx)
005870                                  to  WS-Temp-A.
005880     if       WS-Running-Level  >  WS-Temp-A
005890              move  WS-Running-Level  to  WS-Temp-A.
005900*>
005910     compute  WS-Bracket-Amt = WS-Temp-B - WS-Temp-A.
005920     if       WS-Bracket-Amt  <  zero
005930              move  zero  to  WS-Bracket-Amt.
005940*>
005950     if       WS-Bracket-Amt  >  WS-Taxable-CapGains
005960              move  WS-Taxable-CapGains  to  WS-Bracket-Amt.
005970*>
005980     compute  WS-LTCG-Tax rounded = WS-LTCG-Tax +
005990              WS-Bracket-Amt *
006000              Fed-Ltcg-Rate (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ltcg-Idx).
006010*>
006020     if       WS-Running-Level  <
006030              Fed-Ltcg-Max (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ltcg-Idx)
006040              move  Fed-Ltcg-Max (Fed-Yr-Idx, Fed-Stat-Idx, Fed-Ltcg-Idx)
006050                                  to  WS-Running-Level.
006060 AA131-Exit.   exit.
006070*>
006080*> ---------------------------------------------------------------
006090*> AA140 - net investment income surtax (rule 9).
006100*> ---------------------------------------------------------------
006110 AA140-Niit.
006120     compute  WS-NIIT-Income =
006130              Tin-Income-Int + Tin-Income-Div + WS-Adj-LT-Gain
006140              + WS-Adj-ST-Gain + Tin-Income-Inv-Other.
006150*>
006160     if       WS-AGI  not >  Fed-Niit-Threshold (Fed-Yr-Idx, Fed-Stat-Idx)
006170              move  zero  to  WS-NIIT-Tax
006180              go to AA140-Exit.
006190*>
006200     compute  WS-NIIT-Excess = WS-AGI - Fed-Niit-Threshold (Fed-Yr-Idx, Fed-Stat-Idx).
006210     move     WS-NIIT-Income  to  WS-Temp-A.
006220     move     WS-NIIT-Excess  to  WS-Temp-B.
006230     perform  ZZ030-Min-AB.
006240     compute  WS-NIIT-Tax rounded = WS-Temp-C * Fed-Niit-Rate (Fed-Yr-Idx).
006250 AA140-Exit.   exit.
006260*>
006270*> ---------------------------------------------------------------
006280*> AA150 - totals and the two effective-rate figures (rule 10).
006290*> ---------------------------------------------------------------
006300 AA150-Totals-And-Rates.
006302     perform  AA151-Guard-Tax-Calc-Amt
006304              varying WS-Tax-Idx from 1 by 1
006306              until   WS-Tax-Idx > 3.
006310     compute  WS-Total-Tax = WS-Ordinary-Tax + WS-LTCG-Tax + WS-NIIT-Tax.
006312 AA150-Exit.   exit.
006314*>
006316 AA151-Guard-Tax-Calc-Amt.
006318     if       WS-Tax-Calc-Amt (WS-Tax-Idx)  <  zero
006320              move  zero  to  WS-Tax-Calc-Amt (WS-Tax-Idx).
006322 AA151-Exit.   exit.
006330*>
006340*> ---------------------------------------------------------------
006350*> AA160 - hand the result record back to the caller.
006360*> ---------------------------------------------------------------
006370 AA160-Fill-Result.
006380     move     Tin-Tax-Year        to  Usr-Tax-Year.
006390     move     Tin-Filing-Status   to  Usr-Filing-Status.
006400     move     WS-Ordinary-Income  to  Usr-Gross-Ordinary.
006410     move     WS-Net-LTCG         to  Usr-Gross-LTCG.
006420     move     WS-AGI              to  Usr-AGI.
006430     move     WS-Ordinary-Tax     to  Usr-Ordinary-Tax.
006440     move     WS-LTCG-Tax         to  Usr-LTCG-Tax.
006450     move     WS-NIIT-Tax         to  Usr-NIIT-Tax.
006460     move     WS-Total-Tax        to  Usr-Total-Tax.
006470     move     WS-Taxable-Ordinary to  Usr-Taxable-Ordinary.
006480     move     WS-Taxable-CapGains to  Usr-Taxable-LTCG.
006490     move     WS-Taxable-Total    to  Usr-Taxable-Total.
006500     move     WS-Itemized-Total   to  Usr-Itemized-Total.
006510     move     Fed-Std-Deduction (Fed-Yr-Idx, Fed-Stat-Idx)
006520                                 to  Usr-Standard-Deduct.
006530*>
006540     if       WS-Taxable-Total  >  zero
006550              compute Usr-Effective-Rate rounded =
006560                      WS-Total-Tax / WS-Taxable-Total * 100
006570     else
006580              move  zero  to  Usr-Effective-Rate.
006590*>
006600     if       WS-AGI  >  zero
006610              compute Usr-Effective-Rate-AGI rounded =
006620                      WS-Total-Tax / WS-AGI * 100
006630     else
006640              move  zero  to  Usr-Effective-Rate-AGI.
006650*>
006660     compute  Usr-Marginal-Rate     rounded = WS-Marginal-Rate * 100.
006670     compute  Usr-Blended-LTCG-Rate rounded = WS-Blended-Rate   * 100.
006680*>
006682     perform  ZZ060-Guard-Cfwd-Amt
006684              varying WS-Cfwd-Idx from 1 by 1
006686              until   WS-Cfwd-Idx > 3.
006690     move     WS-Out-Inv-Int-Cfwd  to  Usr-Inv-Int-Cfwd.
006700     move     WS-Out-ST-Cfwd       to  Usr-ST-Loss-Cfwd.
006710     move     WS-Out-LT-Cfwd       to  Usr-LT-Loss-Cfwd.
006720 AA160-Exit.   exit.
006730*>
006740*> ---------------------------------------------------------------
006750*> ZZ010-ZZ040 - small shared max/min helpers (no intrinsic
006760*> FUNCTIONs in this shop's code) - operate on WS-Temp-A/B,
006770*> answer in WS-Temp-C.
006780*> ---------------------------------------------------------------
006790 ZZ010-Max-Zero.
006800     if       WS-Temp-A  <  zero
006810              move  zero      to  WS-Temp-C
006820     else
006830              move  WS-Temp-A to  WS-Temp-C.
006840 ZZ010-Exit.   exit.
006850*>
006860 ZZ020-Min-Zero.
006870     if       WS-Temp-A  >  zero
006880              move  zero      to  WS-Temp-C
006890     else
006900              move  WS-Temp-A to  WS-Temp-C.
006910 ZZ020-Exit.   exit.
006920*>
006930 ZZ030-Min-AB.
006940     if       WS-Temp-A  <  WS-Temp-B
006950              move  WS-Temp-A to  WS-Temp-C
006960     else
006970              move  WS-Temp-B to  WS-Temp-C.
006980 ZZ030-Exit.   exit.
006990*>
007000 ZZ040-Min-AB.
007010     move     WS-Temp-A  to  WS-Temp-C.
007020     if       WS-Temp-B  <  WS-Temp-A
007030              move  WS-Temp-B to  WS-Temp-C.
007040 ZZ040-Exit.   exit.
007045*>
007046*> ZZ050 - clears the LT/ST ratio pair through the table redefine
007047*> before AA050 computes them, same belt-and-suspenders reset
007048*> habit ZZ009/AA039 use on their own subscript tables - the
007049*> computed ratios themselves are left exactly as the formula
007050*> produces them, negative sign and all, once this runs.
007051 ZZ050-Init-Ratio-Pct.
007052     move     zero  to  WS-Ratio-Pct (WS-Ratio-Idx).
007056 ZZ050-Exit.   exit.
007061*>
007062*> ZZ060 - carryforward amounts passed back to the caller must
007063*> never be negative (rule 8) - same floor-at-zero table loop as
007064*> ZZ010-Guard-Summary-Amt in py950, run over the three
007065*> carryforward slots instead of the report column totals.
007066 ZZ060-Guard-Cfwd-Amt.
007067     if       WS-Cfwd-Amt (WS-Cfwd-Idx)  <  zero
007068              move  zero  to  WS-Cfwd-Amt (WS-Cfwd-Idx).
007069 ZZ060-Exit.   exit.
007070 Main-Exit.   exit program.
007080*>**********  *************
