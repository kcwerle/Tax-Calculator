000010*>*******************************************             PYTXIN
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     Current-Year Input File              *
000050*>     One logical record per run           *
000060*>*******************************************
000070*>  File size 228 bytes.
000080*>
000090*> THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*>
000110*> 04/02/26 vbc - Created, shape lifted from PY-Employee-Record -
000120*>                income/deduction groups replace name/address
000130*>                groups, filing status replaces marital code.
000140*> 07/02/26 vbc - Added Tin-Div-Qualified, had been folded into
000150*>                Tin-Div in error on first cut.
000160*> 11/02/26 vbc - Widened all amounts to S9(11)V99 per the 2026
000170*>                AGI review (was S9(7)V99, too narrow for AGI).
000180*>
000190 01  PY-Tax-Input-Record.
000200     03  Tin-Tax-Year              pic 9(4).
000210     03  Tin-Filing-Status         pic x(30).  *> single, married_filing_jointly,
000220*>                                                 married_filing_separately, head_of_household
000230     03  Tin-Income-Grp.
000240         05  Tin-Income-Wages      pic s9(11)v99 comp-3.
000250         05  Tin-Income-Int        pic s9(11)v99 comp-3.
000260         05  Tin-Income-Div        pic s9(11)v99 comp-3.  *> ordinary + qualified
000270         05  Tin-Div-Qualified     pic s9(11)v99 comp-3.  *> subset of Tin-Income-Div
000280         05  Tin-Income-Inv-Other  pic s9(11)v99 comp-3.  *> rents, K-1 portfolio
000290         05  Tin-Income-Other      pic s9(11)v99 comp-3.  *> pension, SS, self-employment
000295         05  filler                pic x(04).
000300     03  Tin-Capital-Gains-Grp.
000310         05  Tin-CG-Short-Term     pic s9(11)v99 comp-3.  *> negative = loss
000320         05  Tin-CG-Long-Term      pic s9(11)v99 comp-3.  *> negative = loss
000325         05  filler                pic x(04).
000330     03  Tin-Deduct-Grp.
000340         05  Tin-Deduct-Medical    pic s9(11)v99 comp-3.
000350         05  Tin-Deduct-Prop-Tax   pic s9(11)v99 comp-3.
000360         05  Tin-Deduct-Charity    pic s9(11)v99 comp-3.
000370         05  Tin-Deduct-Margin-Int pic s9(11)v99 comp-3.
000375         05  filler                pic x(04).
000380     03  Tin-Mortgage-Grp.
000390         05  Tin-Mortgage-Int      pic s9(11)v99 comp-3.
000400         05  Tin-Mortgage-Rate     pic 9v9(5)    comp-3.  *> e.g. 0.03375
000410         05  Tin-Mortgage-Orig-Yr  pic 9(4)      comp.
000415         05  filler                pic x(04).
000420     03  filler                    pic x(11).
000430*>
