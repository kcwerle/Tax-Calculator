000010*>****************************************************************
000020*>                                                               *
000030*>         Next-Year Carryforward Record Writer                   *
000040*>****************************************************************
000050*>
000060 identification          division.
000070*>===============================
000080*>
000090*>**
000100     program-id.         py955.
000110*>**
000120     author.             V B Coen FBCS, FIDM, FIDPM.
000130*>**
000140     installation.       Applewood Computers.
000150*>**
000160     date-written.       02/11/1982.
000170*>**
000180     date-compiled.
000190*>**
000200     security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
000210                         Distributed under the GNU General Public License.
000220                         See the file COPYING for details.
000230*>**
000240     remarks.            Writes the four carryforward amounts for
000250                         TAX-YEAR+1 as key=value lines - a small
000260                         single-purpose routine in the shape of
000270                         maps04, LINKAGE only, no FD of its own
000280                         bar the one output file it writes.
000290*>**
000300     version.            See Prog-Name In Ws.
000310*>**
000320     called modules.     None.
000330*>**
000340     called by.          py950.
000350*>**
000360     error messages used.
000370*> Program specific:
000380                         PYT31.
000390*>**
000400*> changes:
000410*> 02/11/1982 vbc -        First cut, a one-record-per-field
000420                          writer in the shape of maps04's
000430                          single-purpose date routine - four
000440                          fields out instead of one date.
000450*> 29/01/2009 vbc -        Migration to Open Cobol/GnuCobol.
000460*> 16/04/2024 vbc -        Copyright notice update superseding all
000470                          previous notices.
000480*> 09/02/2026 vbc - 1.00   Rebuilt for the personal return batch -
000490                          was the date-conversion helper, is now
000500                          the carryforward-file writer.
000502*> 02/04/2026 vbc - 1.01   AA015 now performs thru AA020-Exit as
000504                          one range inside Main-Para's varying
000506                          loop instead of calling AA020 from
000508                          inside AA015 - AA019 moved down past
000509                          AA021 so AA015/AA020 sit back to back.
000510*>
000520*>*************************************************************************
000530*>
000540*> Copyright Notice.
000550*> ****************
000560*>
000570*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
000580*>
000590*> These files and programs are part of the Applewood Computers Accounting
000600*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000610*>
000620*> This program is now free software; you can redistribute it and/or modify it
000630*> under the terms listed here and of the GNU General Public License as
000640*> published by the Free Software Foundation; version 3 and later as revised
000650*> for PERSONAL USAGE ONLY and that includes for use within a business but
000660*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000670*>
000680*> ACAS is distributed in the hope that it will be useful, but WITHOUT
000690*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000700*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000710*> for more details.
000720*>
000730*>*************************************************************************
000740*>
000750 environment             division.
000760*>===============================
000770*>
000780 configuration           section.
000790 special-names.
000800     class alpha-class is "A" thru "Z".
000810     c01 is top-of-form.
000820*>
000830 input-output            section.
000840 file-control.
000850     copy "selpytxcfo.cob".
000860*>
000870 data                    division.
000880*>===============================
000890*>
000900 file section.
000910*>
000920     copy "fdpytxcfo.cob".
000930*>
000940 working-storage section.
000950*>-----------------------
000960*>
000970 77  prog-name               pic x(17) value "py955 (1.01)".
000980*>
000990 01  WS-Status-Flags.
001000     03  PY-Cfo-Status           pic xx       value zero.
001010*>
001012 01  WS-Key-Tbl.
001014     03  WS-Key-Name             pic x(32)    occurs 4.
001016*>
001020 01  WS-Line-Data.
001030     03  WS-Out-Key              pic x(32).
001040     03  WS-Out-Amt              pic s9(11)v99 comp-3.
001050     03  WS-Edit-Amt             pic -z(9)9.99.
001052     03  WS-Edit-Trim redefines WS-Edit-Amt pic x(14).
001070     03  WS-Trim-Pos.
001072         05  WS-Trim-I           pic 99       comp.
001074         05  WS-Trim-Start       pic 99       comp.
001076     03  WS-Trim-Tbl redefines WS-Trim-Pos.
001078         05  WS-Trim-Amt         pic 99       comp  occurs 2
001080                                  indexed by WS-Trim-Idx.
001090     03  WS-Trim-Found-Sw        pic x.
001100*>
001110 01  Error-Messages.
001120     03  PYT31       pic x(40) value "PYT31 Cannot create carryforward file -".
001130*>
001140 linkage                 section.
001150*>=======================
001160*>
001170 01  PY955-Parms.
001180     03  Wrt-Fatal-Flag          pic x.
001190     03  Wrt-Fatal-Msg           pic x(60).
001200*>
001210 copy "wspytxcf.cob" replacing PY-Tax-Carryforward-Record
001220                            by PY955-Cfwd.
001222*>
001224*> the four brought-forward amounts sit in one contiguous run
001226*> inside PY955-Cfwd (year, four amounts, filler) - redefined
001228*> below as a table so Main-Para can walk all four with one
001230*> loop instead of four separate move/move/perform blocks.
001232 01  PY955-Cfwd-Tbl redefines PY955-Cfwd.
001234     03  filler                  pic 9(4).
001236     03  WS-Cfwd-Amt             pic s9(11)v99 comp-3  occurs 4
001238                                  indexed by WS-Cfwd-Idx.
001240     03  filler                  pic x(10).
001242*>
001244 procedure division using PY955-Parms
001250                          PY955-Cfwd.
001260*>==================================
001270*>
001280 Main-Para.
001290     move     "N"  to  Wrt-Fatal-Flag.
001300     open     output  PY-Tax-Cfwd-Out-File.
001310     if       PY-Cfo-Status  not =  "00"
001320              move    "Y"   to  Wrt-Fatal-Flag
001330              move    PYT31 to  Wrt-Fatal-Msg
001340              go to Main-Exit.
001350*>
001352     perform  AA010-Load-Key-Names.
001354     perform  AA015-Write-One-Cfwd  thru  AA020-Exit
001356              varying WS-Cfwd-Idx from 1 by 1
001358              until   WS-Cfwd-Idx > 4.
001360*>
001520     close    PY-Tax-Cfwd-Out-File.
001530     go       to Main-Exit.
001540*>
001541 AA010-Load-Key-Names.
001542     move     "ma_capital_loss_carryforward"    to WS-Key-Name (1).
001543     move     "us_inv_int_carryforward"          to WS-Key-Name (2).
001544     move     "us_short_term_loss_carryforward"  to WS-Key-Name (3).
001545     move     "us_long_term_loss_carryforward"   to WS-Key-Name (4).
001546 AA010-Exit.   exit.
001547*>
001548*> ---------------------------------------------------------------
001549*> AA015 thru AA020-Exit - pick up the key name and amount for
001550*> this carryforward slot, falling on through into AA020 below
001551*> to edit, trim and write the one key=value line - one range,
001552*> driven by Main-Para's varying loop over the four slots.
001553*> AA019 clears the two walking subscripts through the table
001554*> redefine first, same belt-and-suspenders habit py952 uses.
001555*> ---------------------------------------------------------------
001556 AA015-Write-One-Cfwd.
001558     move     WS-Key-Name (WS-Cfwd-Idx)  to  WS-Out-Key.
001560     move     WS-Cfwd-Amt (WS-Cfwd-Idx)  to  WS-Out-Amt.
001562 AA015-Exit.   exit.
001564*>
001590 AA020-Write-One-Line.
001600     move     WS-Out-Amt    to  WS-Edit-Amt.
001620*>
001622     perform  AA019-Reset-Trim-Pos
001624              varying WS-Trim-Idx from 1 by 1
001626              until   WS-Trim-Idx > 2.
001630     move     1   to  WS-Trim-Start.
001640     move     "N" to  WS-Trim-Found-Sw.
001650     perform  AA021-Find-First-Digit
001660              varying WS-Trim-I from 1 by 1
001670              until   WS-Trim-I > 14
001680               or     WS-Trim-Found-Sw = "Y".
001690*>
001700     move     spaces  to  PY-Tax-Cfwd-Out-Line.
001710     string   WS-Out-Key    delimited by space
001720              "="           delimited by size
001730              WS-Edit-Trim (WS-Trim-Start:) delimited by size
001740              into PY-Tax-Cfwd-Out-Line.
001750     write    PY-Tax-Cfwd-Out-Line.
001760 AA020-Exit.   exit.
001770*>
001780 AA021-Find-First-Digit.
001790     if       WS-Edit-Trim (WS-Trim-I:1)  not =  space
001800              move  WS-Trim-I  to  WS-Trim-Start
001810              move  "Y"        to  WS-Trim-Found-Sw.
001820 AA021-Exit.   exit.
001825*>
001826*> AA019 - clears the two walking subscripts used by AA020's trim
001827*> through the table redefine before each of the four lines.
001829*>
001832 AA019-Reset-Trim-Pos.
001834     move     zero  to  WS-Trim-Amt (WS-Trim-Idx).
001836 AA019-Exit.   exit.
001838*>
001840 Main-Exit.   exit program.
001850*>**********  *************
