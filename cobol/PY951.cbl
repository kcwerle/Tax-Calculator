000010*>****************************************************************
000020*>                                                               *
000030*>           Personal Tax  -  Scenario "What-If" Driver           *
000040*>****************************************************************
000050*>
000060 identification          division.
000070*>===============================
000080*>
000090*>**
000100     program-id.         py951.
000110*>**
000120     author.             V B Coen FBCS, FIDM, FIDPM.
000130*>**
000140     installation.       Applewood Computers.
000150*>**
000160     date-written.       02/02/1994.
000170*>**
000180     date-compiled.
000190*>**
000200     security.           Copyright (C) 1994-2026, Vincent Bryan Coen.
000210                         Distributed under the GNU General Public License.
000220                         See the file COPYING for details.
000230*>**
000240     remarks.            Loads the base current-year input and its
000250                         carryforward the same way py950 does, then
000260                         for each line on the scenario file applies
000270                         a set of field adjustments to a copy of the
000280                         base input, reruns MA-CALC and US-CALC, and
000290                         prints one summary line.  Does not re-write
000300                         the carryforward file.
000310*>**
000320     version.            See Prog-Name In Ws.
000330*>**
000340     called modules.     py952, py953, py954.
000350*>**
000360     called by.          py001 (the personal tax sub-menu).
000370*>**
000380     error messages used.
000390*> Program specific:
000400                         PYT41 - PYT43.
000410*>**
000420*> changes:
000430*> 02/02/1994 vbc -        First cut - built on pyrgstr's register
000440                          read/print loop, but restated paragraph
000450                          by paragraph with no inline perform, no
000460                          report writer and no intrinsic functions,
000470                          since this deck stays fixed format.
000480*> 09/12/2011 vbc - 3.1.   Version numbering brought in line with
000490                          the rest of the Applewood suite.
000500*> 29/01/2009 vbc -        Migration to Open Cobol/GnuCobol.
000510*> 16/04/2024 vbc -        Copyright notice update superseding all
000520                          previous notices.
000530*> 09/02/2026 vbc - 1.00   Rebuilt for the personal return batch -
000540                          was the check register print, is now the
000550                          what-if scenario driver.
000560*> 16/02/2026 vbc - 1.01   Scenario line widened to 200 cols in the
000570                          copybook - 80 was too tight once a line
000580                          carried more than one or two adjustments.
000590*> 16/02/2026 vbc - 1.02   MA/US request parameter groups pulled
000600                          into their own copybooks (pytxmrq/pytxusq)
000610                          so this caller and py950 can copy the
000620                          identical shape instead of guessing at it.
000622*> 02/04/2026 vbc - 1.03   AA041's "when other" now performs AA043
000624                          thru AA044-Exit as one range instead of
000626                          two separate performs of AA043 then AA044.
000630*>
000640*>*************************************************************************
000650*>
000660*> Copyright Notice.
000670*> ****************
000680*>
000690*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
000700*>
000710*> These files and programs are part of the Applewood Computers Accounting
000720*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000730*>
000740*> This program is now free software; you can redistribute it and/or modify it
000750*> under the terms listed here and of the GNU General Public License as
000760*> published by the Free Software Foundation; version 3 and later as revised
000770*> for PERSONAL USAGE ONLY and that includes for use within a business but
000780*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000790*>
000800*> ACAS is distributed in the hope that it will be useful, but WITHOUT
000810*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830*> for more details.
000840*>
000850*>*************************************************************************
000860*>
000870 environment             division.
000880*>===============================
000890*>
000900 configuration           section.
000910 special-names.
000920     class alpha-class is "A" thru "Z".
000930     c01 is top-of-form.
000940*>
000950 input-output            section.
000960 file-control.
000970     copy "selpytxsc.cob".
000980     copy "selpytxrpt.cob".
000990*>
001000 data                    division.
001010*>===============================
001020*>
001030 file section.
001040*>
001050     copy "fdpytxsc.cob".
001060     copy "fdpytxrpt.cob".
001070*>
001080 working-storage section.
001090*>-----------------------
001100*>
001110 77  prog-name               pic x(17) value "py951 (1.03)".
001120*>
001130 01  WS-Status-Flags.
001140     03  PY-Scn-Status           pic xx      value zero.
001150     03  PY-Rpt-Status           pic xx      value zero.
001160     03  WS-EOF-Sw               pic x       value "N".
001170         88  End-Of-Scenarios            value "Y".
001180     03  WS-Abort-Sw             pic x       value "N".
001190         88  Run-Aborted                  value "Y".
001200*>
001210 01  WS-Key-Table.
001220     03  WS-Key-Entry            occurs 17
001230                                 indexed by WS-Key-Idx.
001240         05  WS-Key-Name         pic x(30).
001250*>
001260 copy "wspytxsc.cob" replacing PY-Tax-Scenario-Record
001270                            by WS-Scenario-Body.
001290*>
001300 copy "wspytxin.cob" replacing PY-Tax-Input-Record
001310                            by WS-Work-Input-Body.
001330*>
001340 copy "wspytxin.cob" replacing PY-Tax-Input-Record
001350                            by WS-Base-Input-Body.
001370*>
001380 copy "wspytxcf.cob" replacing PY-Tax-Carryforward-Record
001390                            by WS-Base-Cfwd-Body.
001410*>
001425 copy "wspytxldq.cob" replacing PY-Tax-Load-Request
001426                             by WS-Ld-Data-Body.
001460*>
001470 copy "wspytxmrq.cob" replacing PY-Tax-MA-Request
001480                             by WS-MA-Parms-Body.
001500*>
001510 copy "wspytxmar.cob" replacing PY-Tax-MA-Result
001520                             by WS-MA-Res-Body.
001540*>
001550 copy "wspytxusq.cob" replacing PY-Tax-US-Extra
001560                             by WS-US-Extra-Body.
001580*>
001590 copy "wspytxusr.cob" replacing PY-Tax-US-Result
001600                             by WS-US-Res-Body.
001620*>
001630 01  WS-Line-Data.
001640     03  WS-Raw-Line             pic x(200).
001650     03  WS-Seg-Table.
001660         05  WS-Seg              pic x(45)   occurs 10.
001670     03  WS-Seg-Idx              pic 99      comp.
001680     03  WS-Seg-Eq-Pos           pic 99      comp.
001690     03  WS-Key-Text             pic x(30).
001700     03  WS-Value-Text           pic x(15).
001710     03  WS-Found-Idx            pic 99      comp.
001720*>
001730 01  WS-Trim-Data.
001740     03  WS-Trim-Source          pic x(45).
001750     03  WS-Trim-Result          pic x(45).
001760     03  WS-Trim-Len             pic 99      comp.
001770     03  WS-Trim-I               pic 99      comp.
001780     03  WS-Trim-Start           pic 99      comp.
001790     03  WS-Trim-End             pic 99      comp.
001800     03  WS-Trim-Found-Sw        pic x.
001810*>
001820 01  WS-Parse-Data.
001830     03  WS-Value-Scan           pic x(15).
001840     03  WS-Int-Txt              pic x(11)    justified right.
001850     03  WS-Dec-Txt              pic x(2).
001860     03  WS-Int-Part             pic 9(11).
001870     03  WS-Dec-Part             pic 9(2).
001880     03  WS-Numeric-Value        pic s9(11)v99 comp-3.
001890     03  WS-Target-Amt           pic s9(11)v99 comp-3.
001900     03  WS-Op                   pic x.
001910*>
001920 01  WS-Rate-Parse-Data.
001930     03  WS-Rate-Int-Txt         pic x(1).
001940     03  WS-Rate-Dec-Txt         pic x(5).
001950     03  WS-Rate-Int-Part        pic 9.
001960     03  WS-Rate-Dec-Part        pic 9(5).
001970     03  WS-Rate-Idx             pic 9        comp.
001980     03  WS-Parsed-Rate          pic 9v9(5)   comp-3.
001990     03  WS-Target-Rate          pic 9v9(5)   comp-3.
002000*>
002010 01  WS-Derive-Data.
002020     03  WS-MA-Ordinary          pic s9(11)v99 comp-3.
002030     03  WS-MA-Invest            pic s9(11)v99 comp-3.
002040     03  WS-MA-Deduct            pic s9(11)v99 comp-3.
002045*> 18/02/26 vbc - Derive-Tbl added, floors a stray negative
002046*>                MA-derive figure the same way py950 does.
002047 01  WS-Derive-Tbl redefines WS-Derive-Data.
002048     03  WS-Derive-Amt           pic s9(11)v99 comp-3 occurs 3
002049                                  indexed by WS-Der-Idx.
002050*>
002060 01  WS-Print-Data.
002070     03  WS-Print-Line           pic x(132).
002080     03  WS-Gross                pic s9(11)v99 comp-3.
002090     03  WS-Taxes                pic s9(11)v99 comp-3.
002100     03  WS-Net                  pic s9(11)v99 comp-3.
002110     03  WS-Rate                 pic s9(3)v99  comp-3.
002112*> 18/02/26 vbc - Summary-Tbl, same floor-at-zero guard as
002113*>                py950's AA090 before the scenario line prints.
002114 01  WS-Summary-Tbl redefines WS-Print-Data.
002116     03  filler                  pic x(132).
002118     03  WS-Summary-Amt          pic s9(11)v99 comp-3 occurs 3
002119                                  indexed by WS-Summ-Idx.
002120     03  filler                  pic s9(3)v99  comp-3.
002121     03  filler                  pic x(90).
002122*>
002130     03  WS-Edit-Gross           pic -z(9)9.99.
002140     03  WS-Edit-Taxes           pic -z(9)9.99.
002150     03  WS-Edit-Net             pic -z(9)9.99.
002160     03  WS-Edit-Rate            pic -zz9.9.
002170     03  WS-Edit-Taxinc          pic -z(9)9.99.
002180     03  WS-Edit-Taxord          pic -z(9)9.99.
002190     03  WS-Edit-Taxltcg         pic -z(9)9.99.
002195*>
002200 01  Error-Messages.
002210     03  PYT41       pic x(40) value "PYT41 Base input or carryforward fatal -".
002220     03  PYT42       pic x(40) value "PYT42 Unrecognised scenario key found -".
002230     03  PYT43       pic x(40) value "PYT43 MA-CALC or US-CALC fatal in run   ".
002235*> 18/02/26 vbc - Msg-Tbl, same indexed-display trick as py950.
002236 01  Msg-Tbl redefines Error-Messages.
002237     03  Error-Msg   pic x(40) occurs 3 indexed by WS-Msg-Idx.
002240*>
002250 procedure division.
002260*>==================
002270*>
002280 Main-Para.
002290     perform  AA010-Load-Base.
002300     if       Run-Aborted
002310              go to Main-Exit.
002320*>
002330     open     input  PY-Tax-Scn-File.
002340     if       PY-Scn-Status not = "00"
002350              go to Main-Exit.
002360     open     output PY-Tax-Print-File.
002370*>
002380     move     "N"  to  WS-EOF-Sw.
002390     perform  AA020-Process-One-Scenario
002400              until   End-Of-Scenarios
002410               or     Run-Aborted.
002420*>
002430     close    PY-Tax-Scn-File.
002440     close    PY-Tax-Print-File.
002450     go       to Main-Exit.
002460*>
002470*> ---------------------------------------------------------------
002480*> AA010 - read the current-year input and its carryforward just
002490*> as py950 does, but leave the carryforward file untouched - no
002500*> call to py955 here, this driver never rewrites it (rule in
002510*> SCENARIO-DRIVER).
002520*> ---------------------------------------------------------------
002530 AA010-Load-Base.
002540     move     "I"  to  Ld-Mode of WS-Ld-Data-Body.
002550     call     "py952" using WS-Ld-Data-Body  WS-Base-Input-Body  WS-Base-Cfwd-Body.
002560     if       Ld-Fatal-Flag of WS-Ld-Data-Body = "Y"
002580              set      WS-Msg-Idx  to  1
002585              display Error-Msg (WS-Msg-Idx)
002590              display Ld-Fatal-Msg of WS-Ld-Data-Body
002600              move    "Y"  to  WS-Abort-Sw
002610              go to AA010-Exit.
002620*>
002630     move     "F"  to  Ld-Mode of WS-Ld-Data-Body.
002640     call     "py952" using WS-Ld-Data-Body  WS-Base-Input-Body  WS-Base-Cfwd-Body.
002660     if       Ld-Fatal-Flag of WS-Ld-Data-Body = "Y"
002670              set      WS-Msg-Idx  to  1
002675              display Error-Msg (WS-Msg-Idx)
002680              display Ld-Fatal-Msg of WS-Ld-Data-Body
002690              move    "Y"  to  WS-Abort-Sw.
002700*>
002710     perform  AA011-Load-Key-Names.
002720 AA010-Exit.   exit.
002730*>
002740 AA011-Load-Key-Names.
002750     move     "tax_year"                       to  WS-Key-Name (1).
002760     move     "filing_status"                  to  WS-Key-Name (2).
002770     move     "income_wages"                   to  WS-Key-Name (3).
002780     move     "income_interest"                to  WS-Key-Name (4).
002790     move     "income_dividends"               to  WS-Key-Name (5).
002800     move     "income_dividends_qualified"     to  WS-Key-Name (6).
002810     move     "income_other_investment"        to  WS-Key-Name (7).
002820     move     "income_other"                   to  WS-Key-Name (8).
002830     move     "capital_gains_short_term"       to  WS-Key-Name (9).
002840     move     "capital_gains_long_term"        to  WS-Key-Name (10).
002850     move     "deduction_medical"              to  WS-Key-Name (11).
002860     move     "deduction_property_tax"         to  WS-Key-Name (12).
002870     move     "deduction_charity"              to  WS-Key-Name (13).
002880     move     "deduction_margin_interest"      to  WS-Key-Name (14).
002890     move     "mortgage_interest"              to  WS-Key-Name (15).
002900     move     "mortgage_rate"                  to  WS-Key-Name (16).
002910     move     "mortgage_origination_year"      to  WS-Key-Name (17).
002920 AA011-Exit.   exit.
002930*>
002940*> ---------------------------------------------------------------
002950*> AA020 - one scenario: read the line, parse it, apply its
002960*> adjustments to a fresh copy of the base input, run the two
002970*> calculators and print the summary line.
002980*> ---------------------------------------------------------------
002990 AA020-Process-One-Scenario.
003000     read     PY-Tax-Scn-File
003010              at end
003020                   move  "Y"  to  WS-EOF-Sw
003030              not at end
003040                   move  PY-Tax-Scn-Line  to  WS-Raw-Line
003050                   if    WS-Raw-Line not = spaces
003060                         perform AA030-Parse-Scenario-Line
003070                         perform AA040-Apply-Adjustments
003080                         if    not Run-Aborted
003090                               perform AA050-Run-Calcs
003100                               if    not Run-Aborted
003110                                     perform AA060-Print-Summary
003120                               end-if
003130                         end-if
003140                   end-if
003150     end-read.
003160 AA020-Exit.   exit.
003170*>
003180*> ---------------------------------------------------------------
003190*> AA030 - split the raw line on "|" into a description and up
003200*> to 10 key=value adjustment segments.
003210*> ---------------------------------------------------------------
003220 AA030-Parse-Scenario-Line.
003230     move     spaces  to  WS-Scenario-Body.
003240     move     zero    to  Scn-Adj-Count.
003250     move     spaces  to  WS-Seg-Table.
003260     unstring WS-Raw-Line  delimited by "|"
003270              into     Scn-Description
003280                       WS-Seg (1)  WS-Seg (2)  WS-Seg (3)
003290                       WS-Seg (4)  WS-Seg (5)  WS-Seg (6)
003300                       WS-Seg (7)  WS-Seg (8)  WS-Seg (9)
003310                       WS-Seg (10).
003320*>
003330     perform  AA031-Split-One-Segment
003340              varying WS-Seg-Idx from 1 by 1
003350              until   WS-Seg-Idx > 10.
003360 AA030-Exit.   exit.
003370*>
003380 AA031-Split-One-Segment.
003390     if       WS-Seg (WS-Seg-Idx)  =  spaces
003400              go to AA031-Exit.
003410*>
003420     move     zero  to  WS-Seg-Eq-Pos.
003430     inspect  WS-Seg (WS-Seg-Idx)  tallying WS-Seg-Eq-Pos
003440              for characters before "=".
003450     if       WS-Seg-Eq-Pos  not <  45
003460              go to AA031-Exit.
003470*>
003480     move     spaces  to  WS-Trim-Source  WS-Trim-Result.
003490     move     WS-Seg (WS-Seg-Idx) (1:WS-Seg-Eq-Pos)  to  WS-Trim-Source.
003500     perform  ZZ010-Trim-Field.
003510     add      1  to  Scn-Adj-Count.
003520     move     WS-Trim-Result (1:30)  to  Scn-Adj-Key (Scn-Adj-Count).
003530*>
003540     move     spaces  to  WS-Trim-Source  WS-Trim-Result.
003550     move     WS-Seg (WS-Seg-Idx) (WS-Seg-Eq-Pos + 2:)  to  WS-Trim-Source.
003560     perform  ZZ010-Trim-Field.
003570*>
003580     if       WS-Trim-Result (1:1)  =  "+"  or  "-"
003590              move  WS-Trim-Result (1:1)   to  Scn-Adj-Op (Scn-Adj-Count)
003600              move  WS-Trim-Result (2:14)  to  Scn-Adj-Value (Scn-Adj-Count)
003610     else
003620              move  space                  to  Scn-Adj-Op (Scn-Adj-Count)
003630              move  WS-Trim-Result          to  Scn-Adj-Value (Scn-Adj-Count).
003640 AA031-Exit.   exit.
003650*>
003660*> ---------------------------------------------------------------
003670*> AA040 - apply every adjustment parsed above to a copy of the
003680*> base input.  An unrecognised key aborts the whole run, same
003690*> treatment as an unrecognised key in the loader.
003700*> ---------------------------------------------------------------
003710 AA040-Apply-Adjustments.
003720     move     WS-Base-Input-Body  to  WS-Work-Input-Body.
003730     perform  AA041-Apply-One-Adjustment
003740              varying WS-Seg-Idx from 1 by 1
003750              until   WS-Seg-Idx > Scn-Adj-Count
003760               or     Run-Aborted.
003770 AA040-Exit.   exit.
003780*>
003790 AA041-Apply-One-Adjustment.
003800     move     Scn-Adj-Key (WS-Seg-Idx)    to  WS-Key-Text.
003810     move     Scn-Adj-Value (WS-Seg-Idx)  to  WS-Value-Text.
003820     move     Scn-Adj-Op (WS-Seg-Idx)     to  WS-Op.
003830*>
003840     move     zero  to  WS-Found-Idx.
003850     set      WS-Key-Idx  to  1.
003860     search   WS-Key-Entry
003870              varying WS-Key-Idx
003880              at end
003890                   continue
003900              when  WS-Key-Name (WS-Key-Idx) = WS-Key-Text
003910                   move  WS-Key-Idx  to  WS-Found-Idx.
003920     if       WS-Found-Idx  =  zero
003930              set      WS-Msg-Idx  to  2
003935              display Error-Msg (WS-Msg-Idx)
003940              display WS-Key-Text
003950              move    "Y"  to  WS-Abort-Sw
003960              go to AA041-Exit.
003970*>
003980     evaluate WS-Found-Idx
003990       when 1   perform  AA042-Apply-Year-Field
004000       when 2   move     WS-Value-Text (1:30)  to  Tin-Filing-Status of WS-Work-Input-Body
004010       when 16  perform  AA047-Apply-Rate-Field
004020       when 17  perform  AA046-Apply-Orig-Year
004030       when other
004040            perform  AA043-Parse-Adj-Value  thru  AA044-Exit
004060     end-evaluate.
004070 AA041-Exit.   exit.
004080*>
004090 AA042-Apply-Year-Field.
004100     move     WS-Value-Text  to  WS-Int-Txt.
004110     inspect  WS-Int-Txt  replacing leading space by "0".
004120     evaluate WS-Op
004130       when "+"  add      WS-Int-Txt (8:4)  to   Tin-Tax-Year of WS-Work-Input-Body
004140       when "-"  subtract WS-Int-Txt (8:4)  from Tin-Tax-Year of WS-Work-Input-Body
004150       when other
004160                 move     WS-Int-Txt (8:4)  to   Tin-Tax-Year of WS-Work-Input-Body
004170     end-evaluate.
004180 AA042-Exit.   exit.
004190*>
004200*> ---------------------------------------------------------------
004210*> AA043 thru AA044-Exit - parse an unsigned adjustment value
004220*> (digits, optional ".", up to 2 decimals) into a packed
004225*> magnitude, same idea as py952's AA095 but the sign is already
004226*> held apart in Scn-Adj-Op, then fall on through into AA044 to
004227*> apply it to whichever amount field Scn-Adj-Key named - one
004228*> range, called once from AA041's "when other".
004230*> ---------------------------------------------------------------
004250 AA043-Parse-Adj-Value.
004260     move     zero    to  WS-Numeric-Value  WS-Int-Part  WS-Dec-Part.
004270     move     spaces  to  WS-Int-Txt  WS-Dec-Txt  WS-Value-Scan.
004280     move     WS-Value-Text  to  WS-Value-Scan.
004290*>
004300     unstring WS-Value-Scan  delimited by "."
004310              into     WS-Int-Txt  WS-Dec-Txt.
004320*>
004330     inspect  WS-Int-Txt  replacing leading space by "0".
004340     if       WS-Dec-Txt (1:1)  =  space
004350              move  "00"  to  WS-Dec-Txt
004360     else
004370      if      WS-Dec-Txt (2:1)  =  space
004380              move  "0"  to  WS-Dec-Txt (2:1).
004390*>
004400     move     WS-Int-Txt  to  WS-Int-Part.
004410     move     WS-Dec-Txt  to  WS-Dec-Part.
004420     compute  WS-Numeric-Value = WS-Int-Part + (WS-Dec-Part / 100).
004430 AA043-Exit.   exit.
004440*>
004450*> ---------------------------------------------------------------
004460*> AA044 - move the named amount field into the generic working
004470*> temp, apply the op, move it back - same generic-temp trick
004480*> used by py954's ZZ030/ZZ040 min/max helpers, just for a field
004490*> picked at run time instead of two fixed arguments.
004500*> ---------------------------------------------------------------
004510 AA044-Apply-Amount-Field.
004520     evaluate WS-Found-Idx
004530       when  3  move Tin-Income-Wages      of WS-Work-Input-Body to WS-Target-Amt
004540       when  4  move Tin-Income-Int        of WS-Work-Input-Body to WS-Target-Amt
004550       when  5  move Tin-Income-Div        of WS-Work-Input-Body to WS-Target-Amt
004560       when  6  move Tin-Div-Qualified     of WS-Work-Input-Body to WS-Target-Amt
004570       when  7  move Tin-Income-Inv-Other  of WS-Work-Input-Body to WS-Target-Amt
004580       when  8  move Tin-Income-Other      of WS-Work-Input-Body to WS-Target-Amt
004590       when  9  move Tin-CG-Short-Term     of WS-Work-Input-Body to WS-Target-Amt
004600       when 10  move Tin-CG-Long-Term      of WS-Work-Input-Body to WS-Target-Amt
004610       when 11  move Tin-Deduct-Medical    of WS-Work-Input-Body to WS-Target-Amt
004620       when 12  move Tin-Deduct-Prop-Tax   of WS-Work-Input-Body to WS-Target-Amt
004630       when 13  move Tin-Deduct-Charity    of WS-Work-Input-Body to WS-Target-Amt
004640       when 14  move Tin-Deduct-Margin-Int of WS-Work-Input-Body to WS-Target-Amt
004650       when 15  move Tin-Mortgage-Int      of WS-Work-Input-Body to WS-Target-Amt
004660     end-evaluate.
004670*>
004680     evaluate WS-Op
004690       when "+"  add      WS-Numeric-Value  to   WS-Target-Amt
004700       when "-"  subtract WS-Numeric-Value  from WS-Target-Amt
004710       when other
004720                 move     WS-Numeric-Value  to   WS-Target-Amt
004730     end-evaluate.
004740*>
004750     evaluate WS-Found-Idx
004760       when  3  move WS-Target-Amt to Tin-Income-Wages      of WS-Work-Input-Body
004770       when  4  move WS-Target-Amt to Tin-Income-Int        of WS-Work-Input-Body
004780       when  5  move WS-Target-Amt to Tin-Income-Div        of WS-Work-Input-Body
004790       when  6  move WS-Target-Amt to Tin-Div-Qualified     of WS-Work-Input-Body
004800       when  7  move WS-Target-Amt to Tin-Income-Inv-Other  of WS-Work-Input-Body
004810       when  8  move WS-Target-Amt to Tin-Income-Other      of WS-Work-Input-Body
004820       when  9  move WS-Target-Amt to Tin-CG-Short-Term     of WS-Work-Input-Body
004830       when 10  move WS-Target-Amt to Tin-CG-Long-Term      of WS-Work-Input-Body
004840       when 11  move WS-Target-Amt to Tin-Deduct-Medical    of WS-Work-Input-Body
004850       when 12  move WS-Target-Amt to Tin-Deduct-Prop-Tax   of WS-Work-Input-Body
004860       when 13  move WS-Target-Amt to Tin-Deduct-Charity    of WS-Work-Input-Body
004870       when 14  move WS-Target-Amt to Tin-Deduct-Margin-Int of WS-Work-Input-Body
004880       when 15  move WS-Target-Amt to Tin-Mortgage-Int      of WS-Work-Input-Body
004890     end-evaluate.
004900 AA044-Exit.   exit.
004910*>
004920 AA046-Apply-Orig-Year.
004930     move     WS-Value-Text  to  WS-Int-Txt.
004940     inspect  WS-Int-Txt  replacing leading space by "0".
004950     move     WS-Int-Txt (8:4)  to  Tin-Mortgage-Orig-Yr of WS-Work-Input-Body.
004960 AA046-Exit.   exit.
004970*>
004980*> ---------------------------------------------------------------
004990*> AA047 - mortgage_rate carries 5 decimals, not 2, so it gets
005000*> its own little parse rather than forcing it through AA043.
005010*> ---------------------------------------------------------------
005020 AA047-Apply-Rate-Field.
005030     move     zero    to  WS-Rate-Int-Part  WS-Rate-Dec-Part  WS-Parsed-Rate.
005040     move     spaces  to  WS-Rate-Int-Txt  WS-Rate-Dec-Txt.
005050     move     Tin-Mortgage-Rate of WS-Work-Input-Body  to  WS-Target-Rate.
005060*>
005070     unstring WS-Value-Text  delimited by "."
005080              into     WS-Rate-Int-Txt  WS-Rate-Dec-Txt.
005090     if       WS-Rate-Int-Txt  =  space
005100              move  "0"  to  WS-Rate-Int-Txt.
005110     perform  AA048-Pad-Rate-Digit
005120              varying WS-Rate-Idx from 1 by 1
005130              until   WS-Rate-Idx > 5.
005140*>
005150     move     WS-Rate-Int-Txt  to  WS-Rate-Int-Part.
005160     move     WS-Rate-Dec-Txt  to  WS-Rate-Dec-Part.
005170     compute   WS-Parsed-Rate = WS-Rate-Int-Part + (WS-Rate-Dec-Part / 100000).
005180*>
005190     evaluate WS-Op
005200       when "+"  add      WS-Parsed-Rate  to   WS-Target-Rate
005210       when "-"  subtract WS-Parsed-Rate  from WS-Target-Rate
005220       when other
005230                 move     WS-Parsed-Rate  to   WS-Target-Rate
005240     end-evaluate.
005250     move     WS-Target-Rate  to  Tin-Mortgage-Rate of WS-Work-Input-Body.
005260 AA047-Exit.   exit.
005270*>
005280 AA048-Pad-Rate-Digit.
005290     if       WS-Rate-Dec-Txt (WS-Rate-Idx:1)  =  space
005300              move  "0"  to  WS-Rate-Dec-Txt (WS-Rate-Idx:1).
005310 AA048-Exit.   exit.
005320*>
005330*> ---------------------------------------------------------------
005340*> ZZ010 - trim leading and trailing spaces, same hand-rolled
005350*> walk py952 uses, no TRIM intrinsic in this deck.
005360*> ---------------------------------------------------------------
005370 ZZ010-Trim-Field.
005380     move     45  to  WS-Trim-Len.
005390     move     1   to  WS-Trim-Start.
005400     move     "N" to  WS-Trim-Found-Sw.
005410     perform  ZZ011-Find-Start
005420              varying WS-Trim-I from 1 by 1
005430              until   WS-Trim-I > WS-Trim-Len
005440               or     WS-Trim-Found-Sw = "Y".
005450     if       WS-Trim-Found-Sw  =  "N"
005460              go to ZZ010-Exit.
005470*>
005480     move     WS-Trim-Len  to  WS-Trim-End.
005490     move     "N"          to  WS-Trim-Found-Sw.
005500     perform  ZZ012-Find-End
005510              varying WS-Trim-I from WS-Trim-Len by -1
005520              until   WS-Trim-I < WS-Trim-Start
005530               or     WS-Trim-Found-Sw = "Y".
005540*>
005550     move     WS-Trim-Source (WS-Trim-Start:WS-Trim-End - WS-Trim-Start + 1)
005560                              to  WS-Trim-Result.
005570 ZZ010-Exit.   exit.
005580*>
005590 ZZ011-Find-Start.
005600     if       WS-Trim-Source (WS-Trim-I:1)  not =  space
005610              move  WS-Trim-I  to  WS-Trim-Start
005620              move  "Y"        to  WS-Trim-Found-Sw.
005630 ZZ011-Exit.   exit.
005640*>
005650 ZZ012-Find-End.
005660     if       WS-Trim-Source (WS-Trim-I:1)  not =  space
005670              move  WS-Trim-I  to  WS-Trim-End
005680              move  "Y"        to  WS-Trim-Found-Sw.
005690 ZZ012-Exit.   exit.
005700*>
005710*> ---------------------------------------------------------------
005720*> AA050 - derive the MA inputs the same way py950 does, call
005730*> MA-CALC then US-CALC (state tax fed in as the deduction), on
005740*> the adjusted working copy of the input.
005750*> ---------------------------------------------------------------
005760 AA050-Run-Calcs.
005770     move     Tin-Income-Wages of WS-Work-Input-Body to WS-MA-Ordinary.
005780     add      Tin-Income-Other of WS-Work-Input-Body to WS-MA-Ordinary.
005790     move     Tin-Income-Int   of WS-Work-Input-Body to WS-MA-Invest.
005800     add      Tin-Income-Div   of WS-Work-Input-Body
005810              Tin-Income-Inv-Other of WS-Work-Input-Body
005820                                        to  WS-MA-Invest.
005830     move     Tin-Deduct-Charity of WS-Work-Input-Body to WS-MA-Deduct.
005835     perform  AA051-Guard-Derive-Amt
005836              varying  WS-Der-Idx  from  1  by  1
005837              until    WS-Der-Idx  >  3.
005840*>
005850     move     Tin-Tax-Year of WS-Work-Input-Body      to  Map-In-Tax-Year of WS-MA-Parms-Body.
005860     move     Tin-Filing-Status of WS-Work-Input-Body to  Map-In-Filing-Status of WS-MA-Parms-Body.
005870     move     WS-MA-Ordinary                          to  Map-In-Ordinary-Income of WS-MA-Parms-Body.
005880     move     WS-MA-Invest                            to  Map-In-Invest-Income   of WS-MA-Parms-Body.
005890     move     Tin-CG-Short-Term of WS-Work-Input-Body to  Map-In-ST-Gain of WS-MA-Parms-Body.
005900     move     Tin-CG-Long-Term  of WS-Work-Input-Body to  Map-In-LT-Gain of WS-MA-Parms-Body.
005910     move     WS-MA-Deduct                             to  Map-In-Deductions of WS-MA-Parms-Body.
005920     move     Cff-MA-Capital-Loss-Cfwd of WS-Base-Cfwd-Body to Map-In-Cfwd of WS-MA-Parms-Body.
005930*>
005940     call     "py953" using WS-MA-Parms-Body  WS-MA-Res-Body.
005950     if       Map-Fatal-Flag of WS-MA-Parms-Body = "Y"
005955              set     WS-Msg-Idx  to  3
005957              display Error-Msg (WS-Msg-Idx)
005960              display Map-Fatal-Msg of WS-MA-Parms-Body
005980              move    "Y"  to  WS-Abort-Sw
005990              go to AA050-Exit.
006000*>
006010     move     Mar-Total-Tax of WS-MA-Res-Body                 to  Us-State-Tax-Ded   of WS-US-Extra-Body.
006020     move     Cff-US-Inv-Int-Cfwd of WS-Base-Cfwd-Body        to  Us-In-Inv-Int-Cfwd of WS-US-Extra-Body.
006030     move     Cff-US-ST-Loss-Cfwd of WS-Base-Cfwd-Body        to  Us-In-ST-Loss-Cfwd of WS-US-Extra-Body.
006040     move     Cff-US-LT-Loss-Cfwd of WS-Base-Cfwd-Body        to  Us-In-LT-Loss-Cfwd of WS-US-Extra-Body.
006050*>
006060     call     "py954" using WS-Work-Input-Body  WS-US-Extra-Body  WS-US-Res-Body.
006070     if       Us-Fatal-Flag of WS-US-Extra-Body = "Y"
006075              set     WS-Msg-Idx  to  3
006077              display Error-Msg (WS-Msg-Idx)
006080              display Us-Fatal-Msg of WS-US-Extra-Body
006100              move    "Y"  to  WS-Abort-Sw.
006110 AA050-Exit.   exit.
006112*>
006114*> ---------------------------------------------------------------
006116*> AA051 - floor a derived MA base at zero (same trick py950
006118*>         uses), walking the redefined table view.
006120*> ---------------------------------------------------------------
006122 AA051-Guard-Derive-Amt.
006124     if       WS-Derive-Amt (WS-Der-Idx)  <  zero
006126              move  zero  to  WS-Derive-Amt (WS-Der-Idx).
006128 AA051-Exit.   exit.
006130*>
006140*> ---------------------------------------------------------------
006150*> AA060 - print the one summary line the run requires.
006155*> ---------------------------------------------------------------
006160 AA060-Print-Summary.
006170     add      Usr-Gross-Ordinary of WS-US-Res-Body
006180              Usr-Gross-LTCG     of WS-US-Res-Body
006190              giving   WS-Gross.
006200     add      Usr-Total-Tax of WS-US-Res-Body
006210              Mar-Total-Tax of WS-MA-Res-Body
006220              giving   WS-Taxes.
006230     subtract WS-Taxes  from  WS-Gross  giving  WS-Net.
006232     perform  AA061-Guard-Summary-Amt
006234              varying  WS-Summ-Idx  from  1  by  1
006236              until    WS-Summ-Idx  >  3.
006240     if       WS-Gross  >  zero
006250              compute  WS-Rate = (WS-Taxes / WS-Gross) * 100
006260     else
006270              move     zero  to  WS-Rate.
006280*>
006290     move     WS-Gross               to  WS-Edit-Gross.
006300     move     WS-Taxes               to  WS-Edit-Taxes.
006310     move     WS-Net                 to  WS-Edit-Net.
006320     move     WS-Rate                to  WS-Edit-Rate.
006330     move     Usr-Taxable-Total of WS-US-Res-Body    to  WS-Edit-Taxinc.
006340     move     Usr-Taxable-Ordinary of WS-US-Res-Body to  WS-Edit-Taxord.
006350     move     Usr-Taxable-LTCG of WS-US-Res-Body     to  WS-Edit-Taxltcg.
006360*>
006370     move     spaces  to  WS-Print-Line.
006380     string   "Scenario: "           delimited by size
006390              Scn-Description        delimited by size
006400              " TAXES:"              delimited by size
006410              WS-Edit-Taxes           delimited by size
006420              " "                    delimited by size
006430              WS-Edit-Rate            delimited by size
006440              "% of "                delimited by size
006450              WS-Edit-Gross           delimited by size
006460              " NET:"                delimited by size
006470              WS-Edit-Net             delimited by size
006480              " TAXABLE INC:"        delimited by size
006490              WS-Edit-Taxinc          delimited by size
006500              " TAXABLE ORD:"        delimited by size
006510              WS-Edit-Taxord          delimited by size
006520              " TAXABLE LTCG:"       delimited by size
006530              WS-Edit-Taxltcg         delimited by size
006540              into     WS-Print-Line.
006550     write    PY-Tax-Print-Line  from  WS-Print-Line.
006560 AA060-Exit.   exit.
006562*>
006564*> ---------------------------------------------------------------
006566*> AA061 - floor a negative Gross/Taxes/Net before it hits the
006568*>         scenario line (same Summary-Tbl trick as py950).
006570*> ---------------------------------------------------------------
006572 AA061-Guard-Summary-Amt.
006574     if       WS-Summary-Amt (WS-Summ-Idx)  <  zero
006576              move  zero  to  WS-Summary-Amt (WS-Summ-Idx).
006578 AA061-Exit.   exit.
006580*>
006582 Main-Exit.   exit program.
006590*>**********  *************
