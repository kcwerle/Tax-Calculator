000010*>*******************************************             PYTXUSQ
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     US-CALC Extra Request Parameters      *
000050*>     (on top of the PY-Tax-Input-Record)   *
000060*>     Linkage only, shared by py954 and      *
000070*>     by every program that calls it.       *
000080*>*******************************************
000090*>
000100*> 16/02/26 vbc - Pulled out of py954's own linkage section so
000110*>                py950/py951 can copy the identical shape into
000120*>                working-storage before the call.
000130*>
000140 01  PY-Tax-US-Extra.
000150     03  Us-State-Tax-Ded        pic s9(11)v99 comp-3.
000160     03  Us-In-Inv-Int-Cfwd      pic s9(11)v99 comp-3.
000170     03  Us-In-ST-Loss-Cfwd      pic s9(11)v99 comp-3.
000180     03  Us-In-LT-Loss-Cfwd      pic s9(11)v99 comp-3.
000190     03  Us-Fatal-Flag           pic x.             *> Y/N
000200     03  Us-Fatal-Msg            pic x(60).
000205     03  FILLER                  pic x(05).
000210*>
