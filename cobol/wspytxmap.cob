000010*>*******************************************             PYTXMAP
000020*>                                          *
000030*>  Compiled Table For MA State             *
000040*>     Tax Parameters                       *
000050*>                                          *
000060*>  NOT a file record - the annual MARATES    *
000070*>  rate-update extract never shipped with   *
000080*>  this deck, so the rates are now compiled *
000090*>  config, loaded once by AA005 in PY953.   *
000100*>*******************************************
000110*>
000120*> 3 tables LWT, SWT & Stax used to exist separately in this shop
000130*> for withholding - they never should have, one table covers all
000140*> of it (see the old copybooks' own remark to that effect), and
000150*> since MA has flat per-class rates plus a surtax there is no
000160*> bracket table here at all, just one rate row per tax year.
000170*>
000180*> 07/02/26 vbc - Created, folded the SWT/LWT/Stax shape down to
000190*>                the one table the old remarks always wanted.
000200*> 13/02/26 vbc - Added Map-Exempt-Entry block, exemption is by
000210*>                filing status and does not vary by year.
000220*>
000230 01  PY-Tax-MA-Table.
000240     03  Map-Yr-Entry                     occurs 3
000250                                    indexed by Map-Yr-Idx.
000260         05  Map-Tax-Year            pic 9(4).
000270         05  Map-Ordinary-Rate       pic 9v9(5)    comp-3.
000280         05  Map-LT-Rate             pic 9v9(5)    comp-3.
000290         05  Map-ST-Rate             pic 9v9(5)    comp-3.
000300         05  Map-Surtax-Rate         pic 9v9(5)    comp-3.
000310         05  Map-Surtax-Threshold    pic s9(11)v99 comp-3.
000315         05  FILLER                  pic x(04).
000320     03  Map-Exempt-Entry                  occurs 4
000330                                    indexed by Map-Exempt-Idx.
000340         05  Map-Exempt-Status       pic x(30).
000350         05  Map-Std-Exemption       pic s9(11)v99 comp-3.
000355         05  FILLER                  pic x(04).
000360     03  Map-Max-Invest-Loss-Adj     pic s9(11)v99 comp-3
000370                                     value 2000.00.
000375     03  FILLER                      pic x(06).
000380*>
