000010*>  Fd For Py Tax Carryforward Output File           FDPYTXCFO
000020*> 09/02/26 vbc - Created.
000030 fd  PY-Tax-Cfwd-Out-File.
000040 01  PY-Tax-Cfwd-Out-Line       pic x(80).
000050*>
