000010*>****************************************************************
000020*>                                                               *
000030*>     Tax Input / Carryforward Key=Value Line Reader & Check    *
000040*>****************************************************************
000050*>
000060 identification          division.
000070*>===============================
000080*>
000090*>**
000100     program-id.         py952.
000110*>**
000120     author.             V B Coen FBCS, FIDM, FIDPM.
000130*>**
000140     installation.       Applewood Computers.
000150*>**
000160     date-written.       19/10/1993.
000170*>**
000180     date-compiled.
000190*>**
000200     security.           Copyright (C) 1993-2026, Vincent Bryan Coen.
000210                         Distributed under the GNU General Public License.
000220                         See the file COPYING for details.
000230*>**
000240     remarks.            Reads a key=value line file - either the
000250                         current-year tax input (17 keys) or a
000260                         prior-year carryforward file (4 keys) -
000270                         strips |line-number prefixes and #comments,
000280                         classifies and stores each value, then
000290                         checks the key set read is exactly the
000300                         key set expected.  Mode is passed in by
000310                         the caller.
000320*>**
000330     version.            See Prog-Name In Ws.
000340*>**
000350     called modules.     None.
000360*>**
000370     called by.          py950, py951.
000380*>**
000390     error messages used.
000400*> Program specific:
000410                         PYT21 - PYT24.
000420*>**
000430*> changes:
000440*> 19/10/1993 vbc -        First cut, built on build-cbasic's line
000450                          scanning idea (strip, unstring, classify)
000460                          but rewritten without the free-format
000470                          source, inline PERFORM or intrinsic
000480                          FUNCTIONs this shop's newer tools use -
000490                          this deck stays fixed format.
000500*> 22/11/1996 vbc -        Added the exact-key-set check, PYT23/24.
000510*> 08/03/2004 vbc -        Y2K note - TAX-YEAR and ORIG-YEAR keys
000520                          always carried as full 4-digit text in
000530                          this file format, no 2-digit year ever
000540                          written or read here.
000550*> 29/01/2009 vbc -        Migration to Open Cobol/GnuCobol.
000560*> 16/04/2024 vbc -        Copyright notice update superseding all
000570                          previous notices.
000580*> 05/02/2026 vbc - 1.00   Rebuilt for the personal return batch -
000590                          new program, carries the line-scanning
000600                          idea out of build-cbasic into a proper
000610                          key=value field loader.
000620*> 15/02/2026 vbc - 1.01   Decimal-part padding was zero-filling on
000630                          the wrong side (.5 came out as 5 cents,
000640                          not 50) - trailing pad now, not leading.
000642*> 20/03/2026 vbc - 1.02   Scan/trim subscripts regrouped behind
000644                          table redefines so the defensive resets
000646                          loop instead of six separate MOVEs -
000648                          PYT23/24 also pulled into a small table.
000649*> 02/04/2026 vbc - 1.03   AA095 was letting a missing or
000650                          non-numeric value through as a silent
000651                          zero - now calls AA096/AA097 to walk
000652                          the text first and raises PYT22 fatal
000653                          for any key but tax_year/filing_status
000654                          (AA070/AA080 now skip the store on a
000655                          fatal flag instead of moving the zero).
000657*> 02/04/2026 vbc - 1.04   AA040 now performs AA050 thru AA060-Exit
000658                          as one range instead of two separate
000659                          performs with an if guard between them -
000660                          AA060 checks Ld-Fatal-Flag itself now.
000661*>
000662*>*************************************************************************
000670*>
000680*> Copyright Notice.
000690*> ****************
000700*>
000710*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
000720*>
000730*> These files and programs are part of the Applewood Computers Accounting
000740*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000750*>
000760*> This program is now free software; you can redistribute it and/or modify it
000770*> under the terms listed here and of the GNU General Public License as
000780*> published by the Free Software Foundation; version 3 and later as revised
000790*> for PERSONAL USAGE ONLY and that includes for use within a business but
000800*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000810*>
000820*> ACAS is distributed in the hope that it will be useful, but WITHOUT
000830*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000840*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000850*> for more details.
000860*>
000870*>*************************************************************************
000880*>
000890 environment             division.
000900*>===============================
000910*>
000920 configuration           section.
000930 special-names.
000940     class alpha-class is "A" thru "Z".
000950     c01 is top-of-form.
000960*>
000970 input-output            section.
000980 file-control.
000990     copy "selpytxin.cob".
001000     copy "selpytxcfi.cob".
001010*>
001020 data                    division.
001030*>===============================
001040*>
001050 file section.
001060*>
001070     copy "fdpytxin.cob".
001080     copy "fdpytxcfi.cob".
001090*>
001100 working-storage section.
001110*>-----------------------
001120*>
001130 77  prog-name               pic x(17) value "py952 (1.04)".
001140*>
001150 01  WS-Status-Flags.
001160     03  PY-Txin-Status           pic xx      value zero.
001170     03  PY-Cfwdi-Status           pic xx      value zero.
001180     03  WS-EOF-Sw               pic x       value "N".
001190         88  End-Of-Lines                value "Y".
001200*>
001210 01  WS-Key-Table.
001220     03  WS-Key-Entry            occurs 17
001230                                 indexed by WS-Key-Idx.
001240         05  WS-Key-Name         pic x(30).
001250         05  WS-Key-Seen-Sw      pic x        value "N".
001260             88  Key-Was-Seen             value "Y".
001270*>
001280 01  WS-Key-Count                pic 99       comp        value zero.
001290*>
001300 01  WS-Line-Data.
001310     03  WS-Raw-Line             pic x(80).
001320     03  WS-Work-Line            pic x(80).
001322     03  WS-Scan-Pos.
001324         05  WS-Bar-Pos          pic 99       comp.
001326         05  WS-Hash-Pos         pic 99       comp.
001328         05  WS-Eq-Pos           pic 99       comp.
001329*>                              same defensive reset trick py950
001331*>                              and py951 use on their amount
001333*>                              tables, applied here to the three
001335*>                              scan subscripts instead.
001337     03  WS-Scan-Tbl redefines WS-Scan-Pos.
001339         05  WS-Scan-Amt         pic 99       comp  occurs 3
001341                                  indexed by WS-Scan-Idx.
001360     03  WS-Key-Raw              pic x(30).
001370     03  WS-Value-Raw            pic x(20).
001380     03  WS-This-Key             pic x(30).
001390     03  WS-This-Value           pic x(20).
001400     03  WS-Found-Idx            pic 99       comp.
001410*>
001420 01  WS-Trim-Data.
001430     03  WS-Trim-Source          pic x(30).
001440     03  WS-Trim-Result          pic x(30).
001442     03  WS-Trim-Pos.
001444         05  WS-Trim-Len         pic 99       comp.
001446         05  WS-Trim-I           pic 99       comp.
001448         05  WS-Trim-Start       pic 99       comp.
001450         05  WS-Trim-End         pic 99       comp.
001452     03  WS-Trim-Tbl redefines WS-Trim-Pos.
001454         05  WS-Trim-Amt         pic 99       comp  occurs 4
001456                                  indexed by WS-Trim-Tbl-Idx.
001490     03  WS-Trim-Found-Sw        pic x.
001500*>
001510 01  WS-Parse-Data.
001520     03  WS-Value-Sign           pic x.
001530     03  WS-Value-Scan           pic x(20).
001540     03  WS-Int-Txt              pic x(11)     justified right.
001550     03  WS-Dec-Txt              pic x(2).
001560     03  WS-Int-Part             pic 9(11).
001570     03  WS-Dec-Part             pic 9(2).
001580     03  WS-Numeric-Value        pic s9(11)v99 comp-3.
001582     03  WS-Val-Bad-Sw           pic x.
001584     03  WS-Val-Dot-Count        pic 9        comp.
001586     03  WS-Val-Chk-I            pic 99       comp.
001588     03  WS-Val-Chk-Char         pic x.
001589         88  WS-Val-Chk-Is-Digit           value "0" thru "9".
001590*>
001600 01  Error-Messages.
001610     03  PYT21       pic x(38) value "PYT21 Cannot find input/carryforward -".
001620     03  PYT22       pic x(48) value "PYT22 Non-numeric or missing value for key PYT22".
001622     03  Msg-23-24.
001624         05  PYT23       pic x(30) value "PYT23 Missing required key -  ".
001626         05  PYT24       pic x(30) value "PYT24 Unrecognised key found -".
001628     03  Msg-Tbl redefines Msg-23-24.
001630         05  Error-Msg   pic x(30) occurs 2 indexed by WS-Msg-Idx.
001650*>
001660 linkage                 section.
001670*>=======================
001680*>
001690 copy "wspytxldq.cob" replacing PY-Tax-Load-Request by PY952-Parms.
001730*>
001740 copy "wspytxin.cob" replacing PY-Tax-Input-Record by PY952-Input.
001750*>
001760 copy "wspytxcf.cob" replacing PY-Tax-Carryforward-Record
001770                            by PY952-Cfwd.
001780*>
001790 procedure division using PY952-Parms
001800                          PY952-Input
001810                          PY952-Cfwd.
001820*>==================================
001830*>
001840 Main-Para.
001850     move     "N"  to  Ld-Fatal-Flag.
001855     move     "N"  to  Ld-Found-Flag.
001860     if       Ld-Mode = "I"
001870              perform AA011-Load-Input-Keys
001880              perform AA020-Read-Input-File
001890     else
001900              perform AA012-Load-Cfwd-Keys
001910              perform AA030-Read-Cfwd-File.
001920     go       to Main-Exit.
001930*>
001940*> ---------------------------------------------------------------
001950*> AA011/AA012 - the two known key sets, one per file shape.
001960*> ---------------------------------------------------------------
001970 AA011-Load-Input-Keys.
001980     move     17  to  WS-Key-Count.
001990     move     "tax_year"                       to  WS-Key-Name (1).
002000     move     "filing_status"                  to  WS-Key-Name (2).
002010     move     "income_wages"                   to  WS-Key-Name (3).
002020     move     "income_interest"                to  WS-Key-Name (4).
002030     move     "income_dividends"               to  WS-Key-Name (5).
002040     move     "income_dividends_qualified"     to  WS-Key-Name (6).
002050     move     "income_other_investment"        to  WS-Key-Name (7).
002060     move     "income_other"                   to  WS-Key-Name (8).
002070     move     "capital_gains_short_term"       to  WS-Key-Name (9).
002080     move     "capital_gains_long_term"        to  WS-Key-Name (10).
002090     move     "deduction_medical"              to  WS-Key-Name (11).
002100     move     "deduction_property_tax"         to  WS-Key-Name (12).
002110     move     "deduction_charity"               to  WS-Key-Name (13).
002120     move     "deduction_margin_interest"      to  WS-Key-Name (14).
002130     move     "mortgage_interest"              to  WS-Key-Name (15).
002140     move     "mortgage_rate"                  to  WS-Key-Name (16).
002150     move     "mortgage_origination_year"      to  WS-Key-Name (17).
002160     perform  AA013-Clear-Seen
002170              varying WS-Key-Idx from 1 by 1
002180              until   WS-Key-Idx > 17.
002190 AA011-Exit.   exit.
002200*>
002210 AA012-Load-Cfwd-Keys.
002220     move     4   to  WS-Key-Count.
002230     move     "ma_capital_loss_carryforward"   to  WS-Key-Name (1).
002240     move     "us_inv_int_carryforward"        to  WS-Key-Name (2).
002250     move     "us_short_term_loss_carryforward" to WS-Key-Name (3).
002260     move     "us_long_term_loss_carryforward" to  WS-Key-Name (4).
002270     perform  AA013-Clear-Seen
002280              varying WS-Key-Idx from 1 by 1
002290              until   WS-Key-Idx > 4.
002300 AA012-Exit.   exit.
002310*>
002320 AA013-Clear-Seen.
002330     move     "N"  to  WS-Key-Seen-Sw (WS-Key-Idx).
002340 AA013-Exit.   exit.
002350*>
002360*> ---------------------------------------------------------------
002370*> AA020 - read the current-year input file; it must exist.
002380*> ---------------------------------------------------------------
002390 AA020-Read-Input-File.
002400     move     zero  to  PY952-Input.
002410     move     "N"   to  WS-EOF-Sw.
002420     open     input  PY-Tax-Input-File.
002430     if       PY-Txin-Status  not =  "00"
002440              move    "Y"  to  Ld-Fatal-Flag
002450              move    PYT21 to Ld-Fatal-Msg
002460              go to AA020-Exit.
002470*>
002480     perform  AA021-Read-One-Line
002490              until   End-Of-Lines  or  Ld-Fatal-Flag = "Y".
002500     close    PY-Tax-Input-File.
002510     if       Ld-Fatal-Flag  not = "Y"
002520              perform AA090-Check-Keyset.
002530 AA020-Exit.   exit.
002540*>
002550 AA021-Read-One-Line.
002560     read     PY-Tax-Input-File
002570              at end
002580                   move  "Y"  to  WS-EOF-Sw
002590              not at end
002600                   move  PY-Tax-Input-Line  to  WS-Raw-Line
002610                   perform AA040-Process-Line
002620     end-read.
002630 AA021-Exit.   exit.
002640*>
002650*> ---------------------------------------------------------------
002660*> AA030 - read the optional carryforward file; absence is NOT
002670*> fatal, all four amounts just come back as zero (rule in
002680*> MAIN-DRIVER step 2).
002690*> ---------------------------------------------------------------
002700 AA030-Read-Cfwd-File.
002710     move     zero  to  PY952-Cfwd.
002720     move     "N"   to  WS-EOF-Sw.
002730     open     input  PY-Tax-Cfwd-In-File.
002740     if       PY-Cfwdi-Status  not =  "00"
002750              go to AA030-Exit.
002760*>
002761     move     "Y"  to  Ld-Found-Flag.
002770     perform  AA031-Read-One-Cfwd-Line
002780              until   End-Of-Lines  or  Ld-Fatal-Flag = "Y".
002790     close    PY-Tax-Cfwd-In-File.
002800     if       Ld-Fatal-Flag  not = "Y"
002810              perform AA090-Check-Keyset.
002820 AA030-Exit.   exit.
002830*>
002840 AA031-Read-One-Cfwd-Line.
002850     read     PY-Tax-Cfwd-In-File
002860              at end
002870                   move  "Y"  to  WS-EOF-Sw
002880              not at end
002890                   move  PY-Tax-Cfwd-In-Line  to  WS-Raw-Line
002900                   perform AA040-Process-Line
002910     end-read.
002920 AA031-Exit.   exit.
002930*>
002940*> ---------------------------------------------------------------
002950*> AA040 - strip the |line-number prefix and #comment, then
002960*> split on the first "=".  Blank lines are skipped outright.  The
002961*> three scan subscripts are zeroed up front through AA039 below
002962*> the way py950/py951 zero their amount tables - same defensive
002963*> habit, different kind of subscript.
002970*> ---------------------------------------------------------------
002972 AA039-Reset-Scan-Pos.
002974     move     zero  to  WS-Scan-Amt (WS-Scan-Idx).
002976 AA039-Exit.   exit.
002978*>
002980 AA040-Process-Line.
002982     perform  AA039-Reset-Scan-Pos
002984              varying WS-Scan-Idx from 1 by 1
002986              until   WS-Scan-Idx > 3.
002990     move     WS-Raw-Line  to  WS-Work-Line.
003000     if       WS-Work-Line  =  spaces
003010              go to AA040-Exit.
003020*>
003030     move     zero  to  WS-Bar-Pos.
003040     inspect  WS-Work-Line  tallying WS-Bar-Pos
003050              for characters before "|".
003060     if       WS-Bar-Pos  <  80
003070              add     2  to  WS-Bar-Pos
003080              move    WS-Work-Line (WS-Bar-Pos:)  to  WS-Work-Line.
003090*>
003100     move     zero  to  WS-Hash-Pos.
003110     inspect  WS-Work-Line  tallying WS-Hash-Pos
003120              for characters before "#".
003130     if       WS-Hash-Pos  <  80
003140              move    spaces  to  WS-Work-Line (WS-Hash-Pos + 1:).
003150*>
003160     if       WS-Work-Line  =  spaces
003170              go to AA040-Exit.
003180*>
003190     move     zero  to  WS-Eq-Pos.
003200     inspect  WS-Work-Line  tallying WS-Eq-Pos
003210              for characters before "=".
003220     if       WS-Eq-Pos  not <  80
003230              go to AA040-Exit.
003240*>
003250     move     spaces  to  WS-Key-Raw  WS-Value-Raw.
003260     move     WS-Work-Line (1:WS-Eq-Pos)           to  WS-Key-Raw.
003270     add      2  to  WS-Eq-Pos.
003280     move     WS-Work-Line (WS-Eq-Pos:)             to  WS-Value-Raw.
003290*>
003300     move     WS-Key-Raw     to  WS-Trim-Source.
003310     perform  ZZ010-Trim-Field.
003320     move     WS-Trim-Result to  WS-This-Key.
003330*>
003340     move     WS-Value-Raw   to  WS-Trim-Source.
003350     perform  ZZ010-Trim-Field.
003360     move     WS-Trim-Result to  WS-This-Value.
003370*>
003380     perform  AA050-Locate-Key  thru  AA060-Exit.
003410 AA040-Exit.   exit.
003420*>
003430*> ---------------------------------------------------------------
003440*> AA050 - find this key in the known key table for the mode in
003450*> force; an unrecognised key is fatal (rule: extra key named).
003460*> ---------------------------------------------------------------
003470 AA050-Locate-Key.
003480     move     zero  to  WS-Found-Idx.
003490     set      WS-Key-Idx  to  1.
003500     search   WS-Key-Entry
003510              varying WS-Key-Idx
003520              at end
003530                   continue
003540              when  WS-Key-Name (WS-Key-Idx) = WS-This-Key
003550                   move  WS-Key-Idx  to  WS-Found-Idx
003560                   move  "Y"         to  WS-Key-Seen-Sw (WS-Key-Idx).
003570     if       WS-Found-Idx  =  zero
003580              move  "Y"  to  Ld-Fatal-Flag
003584              set   WS-Msg-Idx  to  2
003590              string Error-Msg (WS-Msg-Idx) delimited by size
003600                     " "  delimited by size
003610                     WS-This-Key delimited by size
003620                     into Ld-Fatal-Msg.
003630 AA050-Exit.   exit.
003640*>
003650*> ---------------------------------------------------------------
003660*> AA050 thru AA060-Exit - find this key in the known key table
003662*> for the mode in force (an unrecognised key is fatal, rule:
003664*> extra key named), then fall on through into AA060 to classify
003666*> and store the value - AA060 re-checks Ld-Fatal-Flag itself and
003668*> skips straight to AA060-Exit when AA050 just raised it, same
003669*> forward-skip shape AA020 thru AA021-Exit in py950 uses.
003680*> ---------------------------------------------------------------
003690 AA060-Store-Value.
003695     if       Ld-Fatal-Flag  =  "Y"
003696              go to AA060-Exit.
003700     if       Ld-Mode  =  "I"
003710              perform AA070-Store-Input-Field
003720     else
003730              perform AA080-Store-Cfwd-Field.
003740 AA060-Exit.   exit.
003750*>
003760 AA070-Store-Input-Field.
003770     evaluate WS-Found-Idx
003780       when 1  move     WS-This-Value  to  WS-Int-Txt
003790               inspect  WS-Int-Txt replacing leading space by "0"
003800               move     WS-Int-Txt (8:4)  to  Tin-Tax-Year
003810       when 2  move     WS-This-Value  to  Tin-Filing-Status
003820       when other
003830               perform  AA095-Parse-Numeric-Value
003832               if       Ld-Fatal-Flag  not =  "Y"
003834               evaluate WS-Found-Idx
003850                 when  3  move WS-Numeric-Value to Tin-Income-Wages
003860                 when  4  move WS-Numeric-Value to Tin-Income-Int
003870                 when  5  move WS-Numeric-Value to Tin-Income-Div
003880                 when  6  move WS-Numeric-Value to Tin-Div-Qualified
003890                 when  7  move WS-Numeric-Value to Tin-Income-Inv-Other
003900                 when  8  move WS-Numeric-Value to Tin-Income-Other
003910                 when  9  move WS-Numeric-Value to Tin-CG-Short-Term
003920                 when 10  move WS-Numeric-Value to Tin-CG-Long-Term
003930                 when 11  move WS-Numeric-Value to Tin-Deduct-Medical
003940                 when 12  move WS-Numeric-Value to Tin-Deduct-Prop-Tax
003950                 when 13  move WS-Numeric-Value to Tin-Deduct-Charity
003960                 when 14  move WS-Numeric-Value to Tin-Deduct-Margin-Int
003970                 when 15  move WS-Numeric-Value to Tin-Mortgage-Int
003980                 when 16  move WS-Numeric-Value to Tin-Mortgage-Rate
003990                 when 17  move WS-Int-Txt (8:4)  to Tin-Mortgage-Orig-Yr
004000               end-evaluate
004010     end-evaluate.
004020*>
004030*> key 17 (mortgage_origination_year) is a whole year, not a
004040*> money amount - AA095 still parses it (no decimal point means
004050*> WS-Int-Txt comes back zero-filled to 11 digits) and the nested
004060*> evaluate above lifts the last 4 of those digits as the year.
004090 AA070-Exit.   exit.
004100*>
004110 AA080-Store-Cfwd-Field.
004120     perform  AA095-Parse-Numeric-Value.
004122     if       Ld-Fatal-Flag  not =  "Y"
004130     evaluate WS-Found-Idx
004140       when 1   move  WS-Numeric-Value  to  Cff-MA-Capital-Loss-Cfwd
004150       when 2   move  WS-Numeric-Value  to  Cff-US-Inv-Int-Cfwd
004160       when 3   move  WS-Numeric-Value  to  Cff-US-ST-Loss-Cfwd
004170       when 4   move  WS-Numeric-Value  to  Cff-US-LT-Loss-Cfwd
004180     end-evaluate.
004190 AA080-Exit.   exit.
004200*>
004210*> ---------------------------------------------------------------
004220*> AA090 - the key set read must exactly equal the key set known
004230*> for this mode - any unseen key is fatal, naming it.
004240*> ---------------------------------------------------------------
004250 AA090-Check-Keyset.
004260     perform  AA091-Check-One-Key
004270              varying WS-Key-Idx from 1 by 1
004280              until   WS-Key-Idx > WS-Key-Count
004290               or     Ld-Fatal-Flag = "Y".
004300 AA090-Exit.   exit.
004310*>
004320 AA091-Check-One-Key.
004330     if       not Key-Was-Seen (WS-Key-Idx)
004340              move  "Y"  to  Ld-Fatal-Flag
004344              set   WS-Msg-Idx  to  1
004350              string Error-Msg (WS-Msg-Idx) delimited by size
004360                     WS-Key-Name (WS-Key-Idx)  delimited by size
004370                     into Ld-Fatal-Msg.
004380 AA091-Exit.   exit.
004390*>
004400*> ---------------------------------------------------------------
004410*> AA095 - turn a trimmed text amount (optional leading "-", an
004420*> optional ".", up to 2 decimal places) into a packed amount.
004422*> A missing value or one carrying any character that isn't a
004424*> sign, digit or decimal point is fatal - PYT22 names it and
004426*> AA096/AA097 below do the character-by-character look that
004428*> finds it, same walk-the-field habit ZZ010/ZZ011/ZZ012 use to
004430*> trim a field, turned to checking instead of trimming.
004460*> ---------------------------------------------------------------
004470 AA095-Parse-Numeric-Value.
004480     move     zero    to  WS-Numeric-Value  WS-Int-Part  WS-Dec-Part.
004490     move     spaces  to  WS-Int-Txt  WS-Dec-Txt  WS-Value-Scan.
004500     move     "+"     to  WS-Value-Sign.
004502     move     "N"     to  WS-Val-Bad-Sw.
004504*>
004506     if       WS-This-Value  =  spaces
004508              move  "Y"  to  WS-Val-Bad-Sw
004510     else
004512              perform  AA096-Check-Value-Chars.
004514*>
004516     if       WS-Val-Bad-Sw  =  "Y"
004518              move  "Y"     to  Ld-Fatal-Flag
004519              move  PYT22   to  Ld-Fatal-Msg
004520              go to AA095-Exit.
004521*>
004522     if       WS-This-Value (1:1)  =  "-"
004530              move  "-"                     to  WS-Value-Sign
004540              move  WS-This-Value (2:19)     to  WS-Value-Scan
004550     else
004560              move  WS-This-Value            to  WS-Value-Scan.
004570*>
004580     unstring WS-Value-Scan  delimited by "."
004590              into     WS-Int-Txt  WS-Dec-Txt.
004600*>
004610     inspect  WS-Int-Txt  replacing leading space by "0".
004620     if       WS-Dec-Txt (1:1)  =  space
004630              move  "00"  to  WS-Dec-Txt
004640     else
004650      if      WS-Dec-Txt (2:1)  =  space
004660              move  "0"  to  WS-Dec-Txt (2:1).
004670*>
004680     move     WS-Int-Txt  to  WS-Int-Part.
004690     move     WS-Dec-Txt  to  WS-Dec-Part.
004700     compute  WS-Numeric-Value = WS-Int-Part + (WS-Dec-Part / 100).
004710     if       WS-Value-Sign  =  "-"
004720              compute WS-Numeric-Value = WS-Numeric-Value * -1.
004730 AA095-Exit.   exit.
004732*>
004734*> ---------------------------------------------------------------
004736*> AA096 - walk WS-This-Value one character at a time (stops at
004737*> the first trailing space, since the field is trimmed already
004738*> and amounts carry no embedded spaces) counting decimal points;
004739*> AA097 is the per-character test, one index, one evaluate, no
004740*> intrinsic FUNCTION to do the job for us.
004742*> ---------------------------------------------------------------
004744 AA096-Check-Value-Chars.
004746     move     zero  to  WS-Val-Dot-Count.
004748     perform  AA097-Check-One-Char
004750              varying WS-Val-Chk-I from 1 by 1
004752              until   WS-Val-Chk-I > 20
004754               or     WS-This-Value (WS-Val-Chk-I:1) = space.
004756 AA096-Exit.   exit.
004758*>
004760 AA097-Check-One-Char.
004762     move     WS-This-Value (WS-Val-Chk-I:1)  to  WS-Val-Chk-Char.
004764     evaluate true
004766       when  WS-Val-Chk-I = 1  and  WS-Val-Chk-Char = "-"
004768            continue
004770       when  WS-Val-Chk-Is-Digit
004772            continue
004774       when  WS-Val-Chk-Char = "."
004776            add  1  to  WS-Val-Dot-Count
004778            if   WS-Val-Dot-Count > 1
004780                 move  "Y"  to  WS-Val-Bad-Sw
004782       when  other
004784            move  "Y"  to  WS-Val-Bad-Sw.
004786 AA097-Exit.   exit.
004788*>
004789*> ---------------------------------------------------------------
004790*> ZZ010 - trim leading and trailing spaces from a 30-byte field,
004791*> answer in WS-Trim-Result.  No TRIM intrinsic in this shop's
004792*> pre-GnuCOBOL deck, so walked by hand same as the old SY00n
004793*> message builders used to do.  ZZ009 clears the four walking
004794*> subscripts through the table redefine first, same belt-and-
004795*> suspenders habit as AA039 above.
004800*> ---------------------------------------------------------------
004802 ZZ009-Reset-Trim-Pos.
004804     move     zero  to  WS-Trim-Amt (WS-Trim-Tbl-Idx).
004806 ZZ009-Exit.   exit.
004808*>
004810 ZZ010-Trim-Field.
004812     perform  ZZ009-Reset-Trim-Pos
004814              varying WS-Trim-Tbl-Idx from 1 by 1
004816              until   WS-Trim-Tbl-Idx > 4.
004820     move     30  to  WS-Trim-Len.
004830     move     spaces  to  WS-Trim-Result.
004840     move     1   to  WS-Trim-Start.
004850     move     "N" to  WS-Trim-Found-Sw.
004860     perform  ZZ011-Find-Start
004870              varying WS-Trim-I from 1 by 1
004880              until   WS-Trim-I > WS-Trim-Len
004890               or     WS-Trim-Found-Sw = "Y".
004900     if       WS-Trim-Found-Sw  =  "N"
004910              go to ZZ010-Exit.
004920*>
004930     move     WS-Trim-Len  to  WS-Trim-End.
004940     move     "N"          to  WS-Trim-Found-Sw.
004950     perform  ZZ012-Find-End
004960              varying WS-Trim-I from WS-Trim-Len by -1
004970              until   WS-Trim-I < WS-Trim-Start
004980               or     WS-Trim-Found-Sw = "Y".
004990*>
005000     move     WS-Trim-Source (WS-Trim-Start:WS-Trim-End - WS-Trim-Start + 1)
005010                              to  WS-Trim-Result.
005020 ZZ010-Exit.   exit.
005030*>
005040 ZZ011-Find-Start.
005050     if       WS-Trim-Source (WS-Trim-I:1)  not =  space
005060              move  WS-Trim-I  to  WS-Trim-Start
005070              move  "Y"        to  WS-Trim-Found-Sw.
005080 ZZ011-Exit.   exit.
005090*>
005100 ZZ012-Find-End.
005110     if       WS-Trim-Source (WS-Trim-I:1)  not =  space
005120              move  WS-Trim-I  to  WS-Trim-End
005130              move  "Y"        to  WS-Trim-Found-Sw.
005140 ZZ012-Exit.   exit.
005150*>
005160 Main-Exit.   exit program.
005170*>**********  *************
