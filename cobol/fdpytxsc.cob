000010*>  Fd For Py Tax Scenario List File                   FDPYTXSC
000020*> 10/02/26 vbc - Created.
000025*> 16/02/26 vbc - Widened 80 to 200 - description plus several
000026*>                key=value adjustments piped together ran past 80.
000030 fd  PY-Tax-Scn-File.
000040 01  PY-Tax-Scn-Line            pic x(200).
000050*>
