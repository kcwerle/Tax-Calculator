000010*>*******************************************             PYTXFED
000020*>                                          *
000030*>  Compiled Table For US Federal           *
000040*>     Tax Parameters                       *
000050*>                                          *
000060*>  NOT a file record - the annual PYRATES   *
000070*>  rate-update extract never shipped with   *
000080*>  this deck, so the brackets are now       *
000090*>  compiled config, loaded once by AA005.   *
000100*>*******************************************
000110*>
000120*> Three tax years (2023-2025) x two filing statuses (single,
000130*> married_filing_jointly) x seven ordinary brackets + three LTCG
000140*> brackets.  Table-driven per Fed-Yr-Entry/Fed-Stat-Entry so
000150*> AA040/AA150/AA160 in PY954 never hard-code a bracket boundary.
000160*>
000170*> 06/02/26 vbc - Created from the old Ded-FWT-Mar/Ded-FWT-Sin
000180*>                withholding-bracket shape (occurs 7 Cutoff +
000190*>                Percent pairs) - added a Max as well as a Min so
000200*>                the bracket can be tested both ends, added the
000210*>                LTCG bracket block, and moved it out of the FD
000220*>                area since there is no file behind it any more.
000225*> 12/02/26 vbc - Added Fed-Salt-Cap & Fed-Niit-Threshold per
000228*>                status, had been a single program-wide 77 level.
000240*> 18/02/26 vbc - Bracket top changed to a real 99999999999.99
000250*>                sentinel instead of a 99 Fed-Ord-Open-Top flag -
000260*>                one less thing for AA150 to test.
000270*>
000280 01  PY-Tax-Fed-Table.
000290     03  Fed-Yr-Entry                      occurs 3
000300                                            indexed by Fed-Yr-Idx.
000310         05  Fed-Tax-Year               pic 9(4).
000320         05  Fed-Niit-Rate              pic 9v9(5)    comp-3.
000330         05  Fed-Stat-Entry                 occurs 2
000340                                        indexed by Fed-Stat-Idx.
000350             07  Fed-Status-Code        pic x(30).
000360             07  Fed-Std-Deduction      pic s9(11)v99 comp-3.
000370             07  Fed-Salt-Cap           pic s9(11)v99 comp-3.
000380             07  Fed-Niit-Threshold     pic s9(11)v99 comp-3.
000390             07  Fed-Ord-Bracket             occurs 7
000400                                    indexed by Fed-Ord-Idx.
000410                 09  Fed-Ord-Min        pic s9(11)v99 comp-3.
000420                 09  Fed-Ord-Max        pic s9(11)v99 comp-3.
000430                 09  Fed-Ord-Rate       pic 9v9(5)    comp-3.
000435             07  FILLER                 pic x(04).
000440             07  Fed-Ltcg-Bracket             occurs 3
000450                                    indexed by Fed-Ltcg-Idx.
000460                 09  Fed-Ltcg-Min       pic s9(11)v99 comp-3.
000470                 09  Fed-Ltcg-Max       pic s9(11)v99 comp-3.
000480                 09  Fed-Ltcg-Rate      pic 9v9(5)    comp-3.
000483             05  FILLER                     pic x(04).
000486     03  Fed-Open-Top               pic s9(11)v99 comp-3
000490                                     value 99999999999.99.
000495     03  FILLER                     pic x(06).
000510*>
