000010*>  Select For Py Tax Results Print File              SELPYTXRPT
000020*> 10/02/26 vbc - Created.
000030     select  PY-Tax-Print-File
000040             assign to "PYTXRPT"
000050             organization is line sequential
000060             file status  is PY-Rpt-Status.
000070*>
