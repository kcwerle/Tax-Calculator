000010*>  Select For Py Tax Carryforward Input File        SELPYTXCFI
000020*> 09/02/26 vbc - Created.
000030*> 14/02/26 vbc - Split from one rw carryforward select into an
000040*>                in & an out - year N is read from one dd, year
000050*>                N+1 is written to another, they are never the
000060*>                same generation of the file.
000070     select  PY-Tax-Cfwd-In-File
000080             assign to "PYTXCFI"
000090             organization is line sequential
000100             file status  is PY-Cfwdi-Status.
000110*>
