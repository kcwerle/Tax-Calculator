000010*>****************************************************************
000020*>                                                               *
000030*>            Personal Tax  -  Single Year Main Driver            *
000040*>****************************************************************
000050*>
000060 identification          division.
000070*>===============================
000080*>
000090*>**
000100     program-id.         py950.
000110*>**
000120     author.             V B Coen FBCS, FIDM, FIDPM.
000130*>**
000140     installation.       Applewood Computers.
000150*>**
000160     date-written.       02/02/1994.
000170*>**
000180     date-compiled.
000190*>**
000200     security.           Copyright (C) 1994-2026, Vincent Bryan Coen.
000210                         Distributed under the GNU General Public License.
000220                         See the file COPYING for details.
000230*>**
000240     remarks.            Top level driver for a single personal tax
000250                         year - reads and validates the current-year
000260                         input, reads (or defaults) the prior-year
000270                         carryforward, derives the MA inputs and runs
000280                         MA-CALC, runs US-CALC with the MA tax fed in
000290                         as the state deduction, writes the new
000300                         carryforward for next year and prints the
000310                         three report sections.
000320*>**
000330     version.            See Prog-Name In Ws.
000340*>**
000350     called modules.     py952, py953, py954, py955.
000360*>**
000370     called by.          py001 (the personal tax sub-menu).
000380*>**
000390     error messages used.
000400*> Program specific:
000410                         PYT01 - PYT05.
000420*>**
000430*> changes:
000440*> 02/02/1994 vbc -        First cut - built on py000's role as the
000450                          orchestrating start-of-day driver, restated
000460                          paragraph by paragraph for the tax batch -
000470                          no menu, no screen handling, no chaining.
000480*> 09/12/2011 vbc - 3.1.   Version numbering brought in line with
000490                          the rest of the Applewood suite.
000500*> 29/01/2009 vbc -        Migration to Open Cobol/GnuCobol.
000510*> 16/04/2024 vbc -        Copyright notice update superseding all
000520                          previous notices.
000530*> 09/02/2026 vbc - 1.00   Rebuilt for the personal return batch -
000540                          was the payroll start-of-day chain, is now
000550                          the MAIN-DRIVER for one tax year.
000560*> 17/02/2026 vbc - 1.01   Added the zero-backfill write when the
000570                          carryforward-in dd is not found for the
000580                          current tax year (rule in MAIN-DRIVER
000590                          step 2) - a third, separate dd from the
000600                          normal year N+1 carryforward-out file.
000602*> 02/04/2026 vbc - 1.02   Main-Para now performs AA020 thru
000604                          AA021-Exit as one range instead of
000606                          calling AA021 from inside AA020 - the
000608                          found/fatal cases skip past the
000609                          backfill write with a go to AA021-Exit.
000610*>
000620*>*************************************************************************
000630*>
000640*> Copyright Notice.
000650*> ****************
000660*>
000670*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
000680*>
000690*> These files and programs are part of the Applewood Computers Accounting
000700*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000710*>
000720*> This program is now free software; you can redistribute it and/or modify it
000730*> under the terms listed here and of the GNU General Public License as
000740*> published by the Free Software Foundation; version 3 and later as revised
000750*> for PERSONAL USAGE ONLY and that includes for use within a business but
000760*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000770*>
000780*> ACAS is distributed in the hope that it will be useful, but WITHOUT
000790*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000800*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000810*> for more details.
000820*>
000830*>*************************************************************************
000840*>
000850 environment             division.
000860*>===============================
000870*>
000880 configuration           section.
000890 special-names.
000900     class alpha-class is "A" thru "Z".
000910     c01 is top-of-form.
000920*>
000930 input-output            section.
000940 file-control.
000950     copy "selpytxrpt.cob".
000960     copy "selpytxcfz.cob".
000970*>
000980 data                    division.
000990*>===============================
001000*>
001010 file section.
001020*>
001030     copy "fdpytxrpt.cob".
001040     copy "fdpytxcfz.cob".
001050*>
001060 working-storage section.
001070*>-----------------------
001080*>
001090 77  prog-name               pic x(17) value "py950 (1.02)".
001100*>
001110 01  WS-Status-Flags.
001120     03  PY-Rpt-Status           pic xx      value zero.
001130     03  PY-Cfwdz-Status         pic xx      value zero.
001140     03  WS-Abort-Sw             pic x       value "N".
001150         88  Run-Aborted                 value "Y".
001160*>
001170 copy "wspytxin.cob" replacing PY-Tax-Input-Record
001180                            by WS-Base-Input-Body.
001190*>
001200 copy "wspytxcf.cob" replacing PY-Tax-Carryforward-Record
001210                            by WS-Cfwd-In-Body.
001220*>
001230 copy "wspytxcf.cob" replacing PY-Tax-Carryforward-Record
001240                            by WS-Cfwd-Out-Body.
001250*>
001260 copy "wspytxldq.cob" replacing PY-Tax-Load-Request
001270                             by WS-Ld-Data-Body.
001280*>
001290 copy "wspytxmrq.cob" replacing PY-Tax-MA-Request
001300                             by WS-MA-Parms-Body.
001310*>
001320 copy "wspytxmar.cob" replacing PY-Tax-MA-Result
001330                             by WS-MA-Res-Body.
001340*>
001350 copy "wspytxusq.cob" replacing PY-Tax-US-Extra
001360                             by WS-US-Extra-Body.
001370*>
001380 copy "wspytxusr.cob" replacing PY-Tax-US-Result
001390                             by WS-US-Res-Body.
001400*>
001410 01  WS-Wrt-Data.
001420     03  WS-Wrt-Fatal-Flag       pic x.
001430     03  WS-Wrt-Fatal-Msg        pic x(60).
001440*>
001450 01  WS-Derive-Data.
001460     03  WS-MA-Ordinary          pic s9(11)v99 comp-3.
001470     03  WS-MA-Invest            pic s9(11)v99 comp-3.
001480     03  WS-MA-Deduct            pic s9(11)v99 comp-3.
001490     03  WS-Tax-Year-Plus-1      pic 9(4)      comp.
001495*> 18/02/26 vbc - Derive-Tbl added, same floor-at-zero guard
001496*>                as Summary-Tbl below - a margin-interest or
001497*>                inv-other field arriving negative off a bad
001498*>                extract should not net the MA base negative.
001499 01  WS-Derive-Tbl redefines WS-Derive-Data.
001500     03  WS-Derive-Amt           pic s9(11)v99 comp-3 occurs 3
001501                                  indexed by WS-Der-Idx.
001502     03  filler                  pic 9(4)      comp.
001503*>
001510 01  WS-Summary-Data.
001520     03  WS-Gross                pic s9(11)v99 comp-3.
001530     03  WS-Taxes                pic s9(11)v99 comp-3.
001540     03  WS-Net                  pic s9(11)v99 comp-3.
001550     03  WS-Rate                 pic s9(3)v99  comp-3.
001552*> 18/02/26 vbc - Summary-Tbl added so AA090 can sweep Gross/
001554*>                Taxes/Net for a stray negative in one loop
001556*>                instead of three separate IF's.
001558 01  WS-Summary-Tbl redefines WS-Summary-Data.
001560     03  WS-Summary-Amt          pic s9(11)v99 comp-3 occurs 3
001562                                  indexed by WS-Summ-Idx.
001564     03  filler                  pic s9(3)v99  comp-3.
001566*>
001570 01  WS-Print-Data.
001580     03  WS-Print-Line           pic x(132).
001590     03  WS-Edit-Year            pic 9(4).
001600     03  WS-Edit-Amt             pic -z,zzz,zzz,zz9.
001605     03  WS-Edit-Trim-1          pic -z,zzz,zzz,zz9.
001610     03  WS-Edit-Rate-1          pic -zz9.9.
001630     03  WS-Zero-Amt             pic x(5)      value "0.00".
001650*>
001660 01  Error-Messages.
001670     03  PYT01       pic x(40) value "PYT01 Current-year input fatal -       ".
001680     03  PYT02       pic x(40) value "PYT02 Cannot create zero backfill file -".
001690     03  PYT03       pic x(40) value "PYT03 MA-CALC fatal -                  ".
001700     03  PYT04       pic x(40) value "PYT04 US-CALC fatal -                  ".
001710     03  PYT05       pic x(40) value "PYT05 Carryforward-out fatal -         ".
001712*> 18/02/26 vbc - Msg-Tbl added, lets Main-Para's five fatal
001714*>                traps set an index and fall into one display
001716*>                paragraph instead of repeating "display PYTnn".
001718 01  Msg-Tbl redefines Error-Messages.
001720     03  Error-Msg   pic x(40) occurs 5 indexed by WS-Msg-Idx.
001722*>
001730 procedure division.
001740*>==================
001750*>
001760 Main-Para.
001770     perform  AA010-Read-Input.
001780     if       Run-Aborted
001790              go to Main-Exit.
001800*>
001810     perform  AA020-Read-Carryforward  thru  AA021-Exit.
001820     if       Run-Aborted
001830              go to Main-Exit.
001840*>
001850     open     output PY-Tax-Print-File.
001860*>
001870     perform  AA030-Derive-MA-Inputs.
001875     perform  AA031-Guard-Derive-Amt
001876              varying  WS-Der-Idx  from  1  by  1
001877              until    WS-Der-Idx  >  3.
001880     perform  AA040-Run-MA-Calc.
001890     if       Run-Aborted
001900              go to AA095-Close-And-Exit.
001910*>
001920     perform  AA050-Run-US-Calc.
001930     if       Run-Aborted
001940              go to AA095-Close-And-Exit.
001950*>
001960     perform  AA060-Write-Carryforward.
001970     if       Run-Aborted
001980              go to AA095-Close-And-Exit.
001990*>
002000     perform  AA070-Print-MA-Section.
002010     perform  AA080-Print-US-Section.
002020     perform  AA090-Print-Summary-Section.
002030*>
002040 AA095-Close-And-Exit.
002050     close    PY-Tax-Print-File.
002060     go       to Main-Exit.
002070*>
002080*> ---------------------------------------------------------------
002090*> AA010 - load and validate the current-year input (rule 1 in
002100*> MAIN-DRIVER).
002110*> ---------------------------------------------------------------
002120 AA010-Read-Input.
002130     move     "I"  to  Ld-Mode of WS-Ld-Data-Body.
002140     call     "py952" using WS-Ld-Data-Body  WS-Base-Input-Body  WS-Cfwd-In-Body.
002150     if       Ld-Fatal-Flag of WS-Ld-Data-Body = "Y"
002160              set      WS-Msg-Idx  to  1
002165              display Error-Msg (WS-Msg-Idx)
002170              display Ld-Fatal-Msg of WS-Ld-Data-Body
002180              move    "Y"  to  WS-Abort-Sw.
002190 AA010-Exit.   exit.
002200*>
002210*> ---------------------------------------------------------------
002220*> AA020 thru AA021-Exit - attempt the carryforward read; if the
002230*> dd was not found at all (Ld-Found-Flag stays "N"), fall on
002240*> through into AA021 below and lay down a fresh zero record for
002250*> the CURRENT tax year, not year N+1 (rule 2 in MAIN-DRIVER).  A
002255*> fatal read, or a carryforward that WAS found, has no business
002256*> in AA021 at all, so both skip straight past it to AA021-Exit -
002257*> same forward-skip-the-middle-paragraph habit AA096/AA097 in
002258*> py952 do not need but this range does.
002260*> ---------------------------------------------------------------
002270 AA020-Read-Carryforward.
002280     move     "F"  to  Ld-Mode of WS-Ld-Data-Body.
002290     call     "py952" using WS-Ld-Data-Body  WS-Base-Input-Body  WS-Cfwd-In-Body.
002300     if       Ld-Fatal-Flag of WS-Ld-Data-Body = "Y"
002310              set      WS-Msg-Idx  to  1
002315              display Error-Msg (WS-Msg-Idx)
002320              display Ld-Fatal-Msg of WS-Ld-Data-Body
002330              move    "Y"  to  WS-Abort-Sw
002340              go to AA021-Exit.
002350*>
002360     if       Ld-Found-Flag of WS-Ld-Data-Body not = "N"
002370              go to AA021-Exit.
002380*>
002400 AA021-Write-Zero-Backfill.
002410     open     output  PY-Tax-Cfwd-Zero-File.
002420     if       PY-Cfwdz-Status  not =  "00"
002430              set      WS-Msg-Idx  to  2
002435              display Error-Msg (WS-Msg-Idx)
002440              move    "Y"  to  WS-Abort-Sw
002450              go to AA021-Exit.
002460*>
002470     move     spaces  to  PY-Tax-Cfwd-Zero-Line.
002480     string   "ma_capital_loss_carryforward=" delimited by size
002490              WS-Zero-Amt                     delimited by size
002500              into PY-Tax-Cfwd-Zero-Line.
002510     write    PY-Tax-Cfwd-Zero-Line.
002520*>
002530     move     spaces  to  PY-Tax-Cfwd-Zero-Line.
002540     string   "us_inv_int_carryforward="       delimited by size
002550              WS-Zero-Amt                     delimited by size
002560              into PY-Tax-Cfwd-Zero-Line.
002570     write    PY-Tax-Cfwd-Zero-Line.
002580*>
002590     move     spaces  to  PY-Tax-Cfwd-Zero-Line.
002600     string   "us_short_term_loss_carryforward=" delimited by size
002610              WS-Zero-Amt                     delimited by size
002620              into PY-Tax-Cfwd-Zero-Line.
002630     write    PY-Tax-Cfwd-Zero-Line.
002640*>
002650     move     spaces  to  PY-Tax-Cfwd-Zero-Line.
002660     string   "us_long_term_loss_carryforward=" delimited by size
002670              WS-Zero-Amt                     delimited by size
002680              into PY-Tax-Cfwd-Zero-Line.
002690     write    PY-Tax-Cfwd-Zero-Line.
002700*>
002710     close    PY-Tax-Cfwd-Zero-File.
002720 AA021-Exit.   exit.
002730*>
002740*> ---------------------------------------------------------------
002750*> AA030 - derive the MA input group from the current-year input
002760*> (rule 3 in MAIN-DRIVER): ordinary = wages + other; invest =
002770*> interest + dividends + other-investment; deductions = charity.
002780*> ---------------------------------------------------------------
002790 AA030-Derive-MA-Inputs.
002800     move     Tin-Income-Wages of WS-Base-Input-Body to WS-MA-Ordinary.
002810     add      Tin-Income-Other of WS-Base-Input-Body to WS-MA-Ordinary.
002820*>
002830     move     Tin-Income-Int   of WS-Base-Input-Body to WS-MA-Invest.
002840     add      Tin-Income-Div   of WS-Base-Input-Body
002850              Tin-Income-Inv-Other of WS-Base-Input-Body
002860                                        to  WS-MA-Invest.
002870*>
002880     move     Tin-Deduct-Charity of WS-Base-Input-Body to WS-MA-Deduct.
002890 AA030-Exit.   exit.
002895*>
002896*> ---------------------------------------------------------------
002897*> AA031 - floor a derived MA base at zero; walks the table view
002898*>         instead of three separate IF's (same trick as ZZ010).
002899*> ---------------------------------------------------------------
002900 AA031-Guard-Derive-Amt.
002901     if       WS-Derive-Amt (WS-Der-Idx)  <  zero
002902              move  zero  to  WS-Derive-Amt (WS-Der-Idx).
002903 AA031-Exit.   exit.
002904*>
002910*> ---------------------------------------------------------------
002920*> AA040 - run MA-CALC (rule 3 continued).
002930*> ---------------------------------------------------------------
002940 AA040-Run-MA-Calc.
002950     move     Tin-Tax-Year of WS-Base-Input-Body      to  Map-In-Tax-Year of WS-MA-Parms-Body.
002960     move     Tin-Filing-Status of WS-Base-Input-Body to  Map-In-Filing-Status of WS-MA-Parms-Body.
002970     move     WS-MA-Ordinary                          to  Map-In-Ordinary-Income of WS-MA-Parms-Body.
002980     move     WS-MA-Invest                            to  Map-In-Invest-Income   of WS-MA-Parms-Body.
002990     move     Tin-CG-Short-Term of WS-Base-Input-Body to  Map-In-ST-Gain of WS-MA-Parms-Body.
003000     move     Tin-CG-Long-Term  of WS-Base-Input-Body to  Map-In-LT-Gain of WS-MA-Parms-Body.
003010     move     WS-MA-Deduct                             to  Map-In-Deductions of WS-MA-Parms-Body.
003020     move     Cff-MA-Capital-Loss-Cfwd of WS-Cfwd-In-Body to Map-In-Cfwd of WS-MA-Parms-Body.
003030*>
003040     call     "py953" using WS-MA-Parms-Body  WS-MA-Res-Body.
003050     if       Map-Fatal-Flag of WS-MA-Parms-Body = "Y"
003060              set      WS-Msg-Idx  to  3
003065              display Error-Msg (WS-Msg-Idx)
003070              display Map-Fatal-Msg of WS-MA-Parms-Body
003080              move    "Y"  to  WS-Abort-Sw.
003090 AA040-Exit.   exit.
003100*>
003110*> ---------------------------------------------------------------
003120*> AA050 - run US-CALC, state tax fed in as the itemized
003130*> deduction, the three prior-year carryforwards passed through
003140*> (rule 4 in MAIN-DRIVER).
003150*> ---------------------------------------------------------------
003160 AA050-Run-US-Calc.
003170     move     Mar-Total-Tax of WS-MA-Res-Body             to  Us-State-Tax-Ded   of WS-US-Extra-Body.
003180     move     Cff-US-Inv-Int-Cfwd of WS-Cfwd-In-Body      to  Us-In-Inv-Int-Cfwd of WS-US-Extra-Body.
003190     move     Cff-US-ST-Loss-Cfwd of WS-Cfwd-In-Body      to  Us-In-ST-Loss-Cfwd of WS-US-Extra-Body.
003200     move     Cff-US-LT-Loss-Cfwd of WS-Cfwd-In-Body      to  Us-In-LT-Loss-Cfwd of WS-US-Extra-Body.
003210*>
003220     call     "py954" using WS-Base-Input-Body  WS-US-Extra-Body  WS-US-Res-Body.
003230     if       Us-Fatal-Flag of WS-US-Extra-Body = "Y"
003240              set      WS-Msg-Idx  to  4
003245              display Error-Msg (WS-Msg-Idx)
003250              display Us-Fatal-Msg of WS-US-Extra-Body
003260              move    "Y"  to  WS-Abort-Sw.
003270 AA050-Exit.   exit.
003280*>
003290*> ---------------------------------------------------------------
003300*> AA060 - write the carryforward record for TAX-YEAR+1 (rule 5
003310*> in MAIN-DRIVER).
003320*> ---------------------------------------------------------------
003330 AA060-Write-Carryforward.
003340     move     Mar-Capital-Loss-Cfwd of WS-MA-Res-Body     to  Cff-MA-Capital-Loss-Cfwd of WS-Cfwd-Out-Body.
003350     move     Usr-Inv-Int-Cfwd      of WS-US-Res-Body     to  Cff-US-Inv-Int-Cfwd      of WS-Cfwd-Out-Body.
003360     move     Usr-ST-Loss-Cfwd      of WS-US-Res-Body     to  Cff-US-ST-Loss-Cfwd      of WS-Cfwd-Out-Body.
003370     move     Usr-LT-Loss-Cfwd      of WS-US-Res-Body     to  Cff-US-LT-Loss-Cfwd      of WS-Cfwd-Out-Body.
003380     move     Tin-Tax-Year of WS-Base-Input-Body  to  WS-Tax-Year-Plus-1.
003390     add      1  to  WS-Tax-Year-Plus-1.
003400     move     WS-Tax-Year-Plus-1  to  Cff-Tax-Year of WS-Cfwd-Out-Body.
003410*>
003420     move     "N"  to  WS-Wrt-Fatal-Flag.
003430     call     "py955" using WS-Wrt-Data  WS-Cfwd-Out-Body.
003440     if       WS-Wrt-Fatal-Flag = "Y"
003450              set      WS-Msg-Idx  to  5
003455              display Error-Msg (WS-Msg-Idx)
003460              display WS-Wrt-Fatal-Msg
003470              move    "Y"  to  WS-Abort-Sw.
003480 AA060-Exit.   exit.
003490*>
003500*> ---------------------------------------------------------------
003510*> AA070 - print the MA section (rule 6 / REPORTS section 1).
003520*> ---------------------------------------------------------------
003530 AA070-Print-MA-Section.
003540     move     Tin-Tax-Year of WS-Base-Input-Body  to  WS-Edit-Year.
003550     move     spaces  to  WS-Print-Line.
003560     string   WS-Edit-Year delimited by size
003570              " - MA State Income Tax" delimited by size
003580              into WS-Print-Line.
003590     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing page.
003600*>
003610     move     Mar-Total-Tax of WS-MA-Res-Body  to  WS-Edit-Amt.
003615     move     WS-Edit-Amt  to  WS-Edit-Trim-1.
003620     move     Mar-Taxable-Total of WS-MA-Res-Body  to  WS-Edit-Amt.
003625     move     spaces  to  WS-Print-Line.
003630     string   "  Total MA Tax:  "     delimited by size
003640              WS-Edit-Trim-1          delimited by size
003650              "   Taxable Income: "   delimited by size
003660              WS-Edit-Amt             delimited by size
003690              into WS-Print-Line.
003700     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 2.
003710*>
003720     move     Mar-Ordinary-Tax of WS-MA-Res-Body  to  WS-Edit-Amt.
003725     move     WS-Edit-Amt  to  WS-Edit-Trim-1.
003730     move     Mar-Taxable-Ordinary of WS-MA-Res-Body  to  WS-Edit-Amt.
003735     move     Mar-Ordinary-Rate-Appl of WS-MA-Res-Body to WS-Edit-Rate-1.
003740     move     spaces  to  WS-Print-Line.
003750     string   "  Ordinary Tax: "        delimited by size
003752              WS-Edit-Trim-1            delimited by size
003754              "  Base: "                delimited by size
003760              WS-Edit-Amt                delimited by size
003770              "  Rate: "                 delimited by size
003780              WS-Edit-Rate-1             delimited by size
003790              "%"                        delimited by size
003800              into WS-Print-Line.
003810     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
003820*>
003830     move     Mar-LTCG-Tax of WS-MA-Res-Body  to  WS-Edit-Amt.
003832     move     WS-Edit-Amt  to  WS-Edit-Trim-1.
003834     move     Mar-Taxable-LT of WS-MA-Res-Body  to  WS-Edit-Amt.
003840     move     Mar-LT-Rate-Appl of WS-MA-Res-Body to WS-Edit-Rate-1.
003850     move     spaces  to  WS-Print-Line.
003860     string   "  Long-Term Tax: "       delimited by size
003862              WS-Edit-Trim-1            delimited by size
003864              "  Base: "                delimited by size
003870              WS-Edit-Amt                delimited by size
003880              "  Rate: "                 delimited by size
003890              WS-Edit-Rate-1             delimited by size
003900              "%"                        delimited by size
003910              into WS-Print-Line.
003920     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
003930*>
003940     move     Mar-STCG-Tax of WS-MA-Res-Body  to  WS-Edit-Amt.
003942     move     WS-Edit-Amt  to  WS-Edit-Trim-1.
003944     move     Mar-Taxable-ST of WS-MA-Res-Body  to  WS-Edit-Amt.
003950     move     Mar-ST-Rate-Appl of WS-MA-Res-Body to WS-Edit-Rate-1.
003960     move     spaces  to  WS-Print-Line.
003970     string   "  Short-Term Tax: "      delimited by size
003972              WS-Edit-Trim-1            delimited by size
003974              "  Base: "                delimited by size
003980              WS-Edit-Amt                delimited by size
003990              "  Rate: "                 delimited by size
004000              WS-Edit-Rate-1             delimited by size
004010              "%"                        delimited by size
004020              into WS-Print-Line.
004030     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004040*>
004050     if       Mar-Surtax-Applied of WS-MA-Res-Body = "Y"
004060              move  "  4% Income Surtax Applied."  to  WS-Print-Line
004070              write PY-Tax-Print-Line from WS-Print-Line after advancing 1.
004080*>
004090     move     Mar-Capital-Loss-Cfwd of WS-MA-Res-Body  to  WS-Edit-Amt.
004100     move     spaces  to  WS-Print-Line.
004110     string   "  Capital-Loss Carryforward: " delimited by size
004120              WS-Edit-Amt                     delimited by size
004130              into WS-Print-Line.
004140     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004150 AA070-Exit.   exit.
004160*>
004170*> ---------------------------------------------------------------
004180*> AA080 - print the US section (rule 6 / REPORTS section 2).
004190*> ---------------------------------------------------------------
004200 AA080-Print-US-Section.
004210     move     Tin-Tax-Year of WS-Base-Input-Body  to  WS-Edit-Year.
004220     move     spaces  to  WS-Print-Line.
004230     string   WS-Edit-Year delimited by size
004240              " - US Federal Income Tax" delimited by size
004250              into WS-Print-Line.
004260     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 2.
004270*>
004280     move     Usr-Total-Tax of WS-US-Res-Body  to  WS-Edit-Amt.
004285     move     WS-Edit-Amt  to  WS-Edit-Trim-1.
004290     move     Usr-Taxable-Total of WS-US-Res-Body  to  WS-Edit-Amt.
004295     move     spaces  to  WS-Print-Line.
004300     string   "  Total US Tax:  "  delimited by size
004310              WS-Edit-Trim-1       delimited by size
004320              "   Taxable Income: " delimited by size
004330              WS-Edit-Amt          delimited by size
004370              into WS-Print-Line.
004380     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 2.
004385*>
004390     move     Usr-Ordinary-Tax of WS-US-Res-Body  to  WS-Edit-Amt.
004392     move     WS-Edit-Amt  to  WS-Edit-Trim-1.
004394     move     Usr-Taxable-Ordinary of WS-US-Res-Body  to  WS-Edit-Amt.
004400     move     spaces  to  WS-Print-Line.
004410     string   "  Ordinary Tax: "     delimited by size
004412              WS-Edit-Trim-1          delimited by size
004414              "  Base: "              delimited by size
004420              WS-Edit-Amt             delimited by size
004430              into WS-Print-Line.
004440     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004450*>
004460     move     Usr-LTCG-Tax of WS-US-Res-Body  to  WS-Edit-Amt.
004462     move     WS-Edit-Amt  to  WS-Edit-Trim-1.
004464     move     Usr-Taxable-LTCG of WS-US-Res-Body  to  WS-Edit-Amt.
004470     move     Usr-Blended-LTCG-Rate of WS-US-Res-Body  to  WS-Edit-Rate-1.
004480     move     spaces  to  WS-Print-Line.
004490     string   "  LTCG Tax: "          delimited by size
004492              WS-Edit-Trim-1          delimited by size
004494              "  Base: "              delimited by size
004500              WS-Edit-Amt             delimited by size
004510              "  Blended Rate: "      delimited by size
004520              WS-Edit-Rate-1          delimited by size
004530              "%"                     delimited by size
004540              into WS-Print-Line.
004550     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004560*>
004570     move     Usr-NIIT-Tax of WS-US-Res-Body  to  WS-Edit-Amt.
004580     move     spaces  to  WS-Print-Line.
004590     string   "  NIIT: "  delimited by size
004600              WS-Edit-Amt delimited by size
004610              into WS-Print-Line.
004620     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004630*>
004640     move     Usr-Effective-Rate of WS-US-Res-Body  to  WS-Edit-Rate-1.
004650     move     spaces  to  WS-Print-Line.
004660     string   "  Effective Rate: "  delimited by size
004670              WS-Edit-Rate-1         delimited by size
004680              "%" delimited by size
004690              into WS-Print-Line.
004700     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004710*>
004720     move     Usr-Effective-Rate-AGI of WS-US-Res-Body  to  WS-Edit-Rate-1.
004730     move     spaces  to  WS-Print-Line.
004740     string   "  Effective Rate On AGI: "  delimited by size
004750              WS-Edit-Rate-1               delimited by size
004760              "%" delimited by size
004770              into WS-Print-Line.
004780     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004790*>
004800     move     Usr-Marginal-Rate of WS-US-Res-Body  to  WS-Edit-Rate-1.
004810     move     spaces  to  WS-Print-Line.
004820     string   "  Marginal Rate: "  delimited by size
004830              WS-Edit-Rate-1       delimited by size
004840              "%" delimited by size
004850              into WS-Print-Line.
004860     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004870*>
004880     move     Usr-Inv-Int-Cfwd of WS-US-Res-Body  to  WS-Edit-Amt.
004890     move     spaces  to  WS-Print-Line.
004900     string   "  Inv Int Carryforward: "  delimited by size
004910              WS-Edit-Amt                 delimited by size
004920              into WS-Print-Line.
004930     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
004940*>
004950     move     Usr-ST-Loss-Cfwd of WS-US-Res-Body  to  WS-Edit-Amt.
004960     move     spaces  to  WS-Print-Line.
004970     string   "  ST Loss Carryforward: "  delimited by size
004980              WS-Edit-Amt                 delimited by size
004990              into WS-Print-Line.
005000     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
005010*>
005020     move     Usr-LT-Loss-Cfwd of WS-US-Res-Body  to  WS-Edit-Amt.
005030     move     spaces  to  WS-Print-Line.
005040     string   "  LT Loss Carryforward: "  delimited by size
005050              WS-Edit-Amt                 delimited by size
005060              into WS-Print-Line.
005070     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
005080 AA080-Exit.   exit.
005090*>
005100*> ---------------------------------------------------------------
005110*> AA090 - print the combined summary (rule 6 / REPORTS section
005120*> 3): gross = US gross ordinary + US gross LTCG; taxes = federal
005130*> total + MA total; net = gross - taxes; rate = taxes/gross*100.
005140*> ---------------------------------------------------------------
005150 AA090-Print-Summary-Section.
005160     add      Usr-Gross-Ordinary of WS-US-Res-Body
005170              Usr-Gross-LTCG     of WS-US-Res-Body
005180              giving   WS-Gross.
005190     add      Usr-Total-Tax of WS-US-Res-Body
005200              Mar-Total-Tax of WS-MA-Res-Body
005210              giving   WS-Taxes.
005220     subtract WS-Taxes  from  WS-Gross  giving  WS-Net.
005222     perform  ZZ010-Guard-Summary-Amt
005224              varying  WS-Summ-Idx  from  1  by  1
005226              until    WS-Summ-Idx  >  3.
005230     if       WS-Gross  >  zero
005240              compute  WS-Rate = (WS-Taxes / WS-Gross) * 100
005250     else
005260              move     zero  to  WS-Rate.
005270*>
005280     move     Tin-Tax-Year of WS-Base-Input-Body  to  WS-Edit-Year.
005290     move     spaces  to  WS-Print-Line.
005300     string   WS-Edit-Year delimited by size
005310              " TAXES" delimited by size
005320              into WS-Print-Line.
005330     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 2.
005340*>
005350     move     WS-Gross  to  WS-Edit-Amt.
005360     move     spaces  to  WS-Print-Line.
005370     string   "  Gross: "  delimited by size
005380              WS-Edit-Amt  delimited by size
005390              into WS-Print-Line.
005400     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
005410*>
005420     move     WS-Taxes  to  WS-Edit-Amt.
005430     move     WS-Rate   to  WS-Edit-Rate-1.
005440     move     spaces  to  WS-Print-Line.
005450     string   "  Taxes: "  delimited by size
005460              WS-Edit-Amt  delimited by size
005470              "  ("        delimited by size
005480              WS-Edit-Rate-1 delimited by size
005490              "% of gross)" delimited by size
005500              into WS-Print-Line.
005510     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
005520*>
005530     move     WS-Net  to  WS-Edit-Amt.
005540     move     spaces  to  WS-Print-Line.
005550     string   "  Net: "  delimited by size
005560              WS-Edit-Amt delimited by size
005570              into WS-Print-Line.
005580     write    PY-Tax-Print-Line  from  WS-Print-Line  after advancing 1.
005590 AA090-Exit.   exit.
005592*>
005594*> ---------------------------------------------------------------
005596*> ZZ010 - a packed subtract can leave a whisker of -0.01 on the
005598*> summary line when taxes round up past gross by a penny;
005599*>         floor each of Gross/Taxes/Net at zero via the table
005600*>         view rather than three separate IF's.
005602*> ---------------------------------------------------------------
005604 ZZ010-Guard-Summary-Amt.
005606     if       WS-Summary-Amt (WS-Summ-Idx)  <  zero
005608              move  zero  to  WS-Summary-Amt (WS-Summ-Idx).
005609 ZZ010-Exit.   exit.
005610*>
005611 Main-Exit.   exit program.
005620*>**********  *************
