000010*>  Fd For Py Tax Carryforward Zero-Backfill File       FDPYTXCFZ
000020*> 09/02/26 vbc - Created.
000030 fd  PY-Tax-Cfwd-Zero-File.
000040 01  PY-Tax-Cfwd-Zero-Line      pic x(80).
000050*>
