000010*>  Select For Py Tax Current-Year Input File          SELPYTXIN
000020*> 09/02/26 vbc - Created.
000030     select  PY-Tax-Input-File
000040             assign to "PYTXIN"
000050             organization is line sequential
000060             file status  is PY-Txin-Status.
000070*>
