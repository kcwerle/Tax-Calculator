000010*>  Fd For Py Tax Results Print File                   FDPYTXRPT
000020*> 10/02/26 vbc - Created.
000030*> 132 cols Landscape to match this shop's other print files
000040*>   (see the old pyrgstr/vacprint Print-File).
000050 fd  PY-Tax-Print-File.
000060 01  PY-Tax-Print-Line          pic x(132).
000070*>
