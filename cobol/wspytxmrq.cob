000010*>*******************************************             PYTXMRQ
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     MA-CALC Request Parameters           *
000050*>     Linkage only, shared by py953 and     *
000060*>     by every program that calls it.       *
000070*>*******************************************
000080*>
000090*> 16/02/26 vbc - Pulled out of py953's own linkage section so
000100*>                py950/py951 can copy the identical shape into
000110*>                working-storage before the call - same trick
000120*>                this shop already uses for wscall/wssystem.
000130*>
000140 01  PY-Tax-MA-Request.
000150     03  Map-In-Tax-Year          pic 9(4).
000160     03  Map-In-Filing-Status     pic x(30).
000170     03  Map-In-Ordinary-Income   pic s9(11)v99 comp-3.
000180     03  Map-In-Invest-Income     pic s9(11)v99 comp-3.
000190     03  Map-In-ST-Gain           pic s9(11)v99 comp-3.
000200     03  Map-In-LT-Gain           pic s9(11)v99 comp-3.
000210     03  Map-In-Deductions        pic s9(11)v99 comp-3.
000220     03  Map-In-Cfwd              pic s9(11)v99 comp-3.
000230     03  Map-Fatal-Flag           pic x.
000240     03  Map-Fatal-Msg            pic x(60).
000245     03  FILLER                   pic x(05).
000250*>
