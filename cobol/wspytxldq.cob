000010*>*******************************************             PYTXLDQ
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     INPUT-LOADER Request Parameters      *
000050*>     Linkage only, shared by py952 and     *
000060*>     by every program that calls it.       *
000070*>*******************************************
000080*>
000090*> 16/02/26 vbc - Pulled out of py952's own linkage section so
000100*>                py950/py951 can copy the identical shape into
000110*>                working-storage before the call.
000120*> 17/02/26 vbc - Added Ld-Found-Flag - py950 needs to know
000130*>                whether the carryforward-in dd was actually
000140*>                there, not just what ended up in the record,
000150*>                to decide whether to lay down a zero backfill.
000160*>
000170 01  PY-Tax-Load-Request.
000180     03  Ld-Mode                 pic x.          *> "I" or "F"
000190     03  Ld-Found-Flag           pic x.          *> Y/N, mode F only
000200     03  Ld-Fatal-Flag           pic x.
000210     03  Ld-Fatal-Msg            pic x(60).
000215     03  FILLER                  pic x(05).
000220*>
