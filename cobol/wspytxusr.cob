000010*>*******************************************             PYTXUSR
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     US Federal Result                    *
000050*>     Passed Linkage only - no file behind *
000060*>     it, PY954 hands this back to whoever *
000070*>     called it.                           *
000080*>*******************************************
000090*>  Block size 296 bytes.
000100*>
000110*> 08/02/26 vbc - Created, shape lifted from the QTD/YTD
000120*>                accumulator block of PY-History-Record - same
000130*>                idea, one slot per figure the report prints,
000140*>                just federal tax figures instead of payroll
000150*>                YTD figures.
000160*>
000170 01  PY-Tax-US-Result.
000180     03  Usr-Tax-Year              pic 9(4).
000190     03  Usr-Filing-Status         pic x(30).
000200     03  Usr-Income-Grp.
000210         05  Usr-Gross-Ordinary     pic s9(11)v99 comp-3.
000220         05  Usr-Gross-LTCG         pic s9(11)v99 comp-3.
000230         05  Usr-AGI                pic s9(11)v99 comp-3.
000235         05  filler                 pic x(04).
000240     03  Usr-Tax-Grp.
000250         05  Usr-Ordinary-Tax       pic s9(11)v99 comp-3.
000260         05  Usr-LTCG-Tax           pic s9(11)v99 comp-3.
000270         05  Usr-NIIT-Tax           pic s9(11)v99 comp-3.
000280         05  Usr-Total-Tax          pic s9(11)v99 comp-3.
000285         05  filler                 pic x(04).
000290     03  Usr-Taxable-Grp.
000300         05  Usr-Taxable-Ordinary   pic s9(11)v99 comp-3.
000310         05  Usr-Taxable-LTCG       pic s9(11)v99 comp-3.
000320         05  Usr-Taxable-Total      pic s9(11)v99 comp-3.
000325         05  filler                 pic x(04).
000330     03  Usr-Deduct-Grp.
000340         05  Usr-Itemized-Total     pic s9(11)v99 comp-3.
000350         05  Usr-Standard-Deduct    pic s9(11)v99 comp-3.
000360         05  Usr-Deduct-Used        pic x(9).     *> "itemized" or "standard"
000365         05  filler                 pic x(04).
000370     03  Usr-Rate-Grp.
000380         05  Usr-Effective-Rate     pic s9(3)v99  comp-3.
000390         05  Usr-Effective-Rate-AGI pic s9(3)v99  comp-3.
000400         05  Usr-Marginal-Rate      pic s9(3)v99  comp-3.
000410         05  Usr-Blended-LTCG-Rate  pic s9(3)v99  comp-3.
000415         05  filler                 pic x(04).
000420     03  Usr-Carryforward-Grp.
000430         05  Usr-Inv-Int-Cfwd       pic s9(11)v99 comp-3.
000440         05  Usr-ST-Loss-Cfwd       pic s9(11)v99 comp-3.
000450         05  Usr-LT-Loss-Cfwd       pic s9(11)v99 comp-3.
000455         05  filler                 pic x(04).
000460     03  filler                    pic x(9).
000470*>
