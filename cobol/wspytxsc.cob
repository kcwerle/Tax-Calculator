000010*>*******************************************             PYTXSC
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     Scenario File                         *
000050*>                                          *
000060*>*******************************************
000070*>  Record approx 500 bytes, exact width depends on the
000075*>  compiler's COMP representation of Scn-Adj-Count.
000080*>
000090*> THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*>
000110*> 05/02/26 vbc - Created, shape lifted from PY-Chk-Record's
000120*>                Chk-Amt occurs 16 - one scenario desc plus a
000130*>                table of field adjustments instead of a table
000140*>                of check amounts.
000150*> 09/02/26 vbc - Occurs cut back from 16 to 10, no base case in
000160*>                the sample decks used more than 4.
000165*> 18/02/26 vbc - Padded to a round record width, spacer bytes
000170*>                in each adjustment slot for any later op code.
000180 01  PY-Tax-Scenario-Record.
000190     03  Scn-Description       pic x(40).
000200     03  Scn-Adj-Count         pic 99    comp.
000210     03  Scn-Adjustment            occurs 10.
000220         05  Scn-Adj-Key       pic x(30).
000230         05  Scn-Adj-Op        pic x.      *> "+" add, "-" subtract, " " replace
000240         05  Scn-Adj-Value     pic x(10).  *> unsigned digits of the adjustment, sign held in Scn-Adj-Op
000245         05  FILLER            pic x(03).
000248     03  FILLER                pic x(08).
000250*>
