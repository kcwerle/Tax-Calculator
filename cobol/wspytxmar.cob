000010*>*******************************************             PYTXMAR
000020*>                                          *
000030*>  Record Definition For Py Tax            *
000040*>     MA State Result                      *
000050*>     Passed Linkage only - no file behind *
000060*>     it, PY953 hands this back to whoever *
000070*>     called it.                           *
000080*>*******************************************
000090*>  Block size 166 bytes.
000100*>
000110*> 08/02/26 vbc - Created, shape lifted from the QTD/YTD block
000120*>                of PY-Comp-Hist-Record - same idea, state tax
000130*>                result figures instead of company YTD figures.
000140*>
000150 01  PY-Tax-MA-Result.
000160     03  Mar-Tax-Year              pic 9(4).
000170     03  Mar-Filing-Status         pic x(30).
000180     03  Mar-Tax-Grp.
000190         05  Mar-Ordinary-Tax       pic s9(11)v99 comp-3.
000200         05  Mar-LTCG-Tax           pic s9(11)v99 comp-3.
000210         05  Mar-STCG-Tax           pic s9(11)v99 comp-3.
000220         05  Mar-Total-Tax          pic s9(11)v99 comp-3.
000225         05  filler                 pic x(04).
000230     03  Mar-Taxable-Grp.
000240         05  Mar-Taxable-Total      pic s9(11)v99 comp-3.
000250         05  Mar-Taxable-Ordinary   pic s9(11)v99 comp-3.
000260         05  Mar-Taxable-LT         pic s9(11)v99 comp-3.
000270         05  Mar-Taxable-ST         pic s9(11)v99 comp-3.
000275         05  filler                 pic x(04).
000280     03  Mar-Surtax-Applied        pic x.          *> Y or N
000290     03  Mar-Rate-Grp.
000300         05  Mar-Ordinary-Rate-Appl pic 9v9(4)    comp-3.
000310         05  Mar-LT-Rate-Appl       pic 9v9(4)    comp-3.
000320         05  Mar-ST-Rate-Appl       pic 9v9(4)    comp-3.
000325         05  filler                 pic x(04).
000330     03  Mar-Capital-Loss-Cfwd     pic s9(11)v99 comp-3.
000340     03  filler                    pic x(9).
000350*>
