000010*>  Fd For Py Tax Carryforward Input File            FDPYTXCFI
000020*> 09/02/26 vbc - Created.
000030 fd  PY-Tax-Cfwd-In-File.
000040 01  PY-Tax-Cfwd-In-Line        pic x(80).
000050*>
